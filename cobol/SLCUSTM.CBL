000100*
000110*    SLCUSTM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the customer master (CUSTMAS).  Paired
000150*    with FDCUSTM.CBL, one SL/FD pair per physical file, this shop's
000160*    usual pairing for every master and transaction file in this
000170*    system.
000180*-------------------------------------------------------------------
000190*    93/01/08 RSK TICKT001 INITIAL VERSION.                      CHG0001 
000200*-------------------------------------------------------------------
000210 
000220     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMAS
000230         ORGANIZATION IS SEQUENTIAL
000240         ACCESS MODE IS SEQUENTIAL
000250         FILE STATUS IS WS-CUSTMAS-STATUS.
