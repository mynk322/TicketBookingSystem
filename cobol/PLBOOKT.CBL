000100*
000110*    PLBOOKT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared paragraphs - load BOOKMAS into WS-BOOK-TABLE at the top
000150*    of a run and rewrite the table back out at the end.  COPY'd
000160*    into both BOOKING-BATCH (appends new bookings to the table
000170*    before the rewrite) and PAYMENT-BATCH (updates BOOK-STATUS/
000180*    BOOK-PAYMENT-ID in place on the table before the rewrite).
000190*-------------------------------------------------------------------
000200*    93/04/12 RSK TICKT005 INITIAL VERSION.                      CHG0001 
000210*    93/09/14 RSK TICKT013 7020 NOW TRACKS WS-NEXT-BOOK-NUM AS THCHG0002 
000220*             RSK          TABLE LOADS SO A RERUN PICKS UP THE   CHG0002 
000230*             RSK          BOOK-ID COUNTER WHERE THE LAST RUN LEFCHG0002 
000240*             RSK          OFF.                                  CHG0002 
000250*-------------------------------------------------------------------
000260 
000270 7000-LOAD-BOOKING-TABLE.
000280 
000290     MOVE ZERO                TO WS-BOOK-COUNT.
000300     PERFORM 7010-READ-BOOKMAS-RECORD THRU 7010-EXIT.
000310     PERFORM 7020-LOAD-ONE-BOOKING THRU 7020-EXIT
000320             UNTIL BOOKMAS-EOF.
000330 
000340 7000-EXIT.
000350     EXIT.
000360 
000370 7010-READ-BOOKMAS-RECORD.
000380 
000390     READ BOOKING-MASTER-FILE
000400         AT END
000410             SET BOOKMAS-EOF TO TRUE.
000420 
000430 7010-EXIT.
000440     EXIT.
000450 
000460 7020-LOAD-ONE-BOOKING.
000470 
000480     ADD 1                     TO WS-BOOK-COUNT.
000490     SET WS-BOOK-IX             TO WS-BOOK-COUNT.
000500     MOVE BOOK-ID               TO WS-BOOK-ID       (WS-BOOK-IX).
000510     MOVE BOOK-CUST-ID          TO WS-BOOK-CUST-ID  (WS-BOOK-IX).
000520     MOVE BOOK-SHOW-ID          TO WS-BOOK-SHOW-ID  (WS-BOOK-IX).
000530     MOVE BOOK-SEAT-COUNT       TO WS-BOOK-SEAT-COUNT (WS-BOOK-IX).
000540     MOVE BOOK-SEAT-NUMBERS (1) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 1).
000550     MOVE BOOK-SEAT-NUMBERS (2) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 2).
000560     MOVE BOOK-SEAT-NUMBERS (3) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 3).
000570     MOVE BOOK-SEAT-NUMBERS (4) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 4).
000580     MOVE BOOK-SEAT-NUMBERS (5) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 5).
000590     MOVE BOOK-SEAT-NUMBERS (6) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 6).
000600     MOVE BOOK-SEAT-NUMBERS (7) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 7).
000610     MOVE BOOK-SEAT-NUMBERS (8) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 8).
000620     MOVE BOOK-SEAT-NUMBERS (9) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 9).
000630     MOVE BOOK-SEAT-NUMBERS (10) TO WS-BOOK-SEAT-NUM (WS-BOOK-IX 10).
000640     MOVE BOOK-TOTAL-AMOUNT     TO WS-BOOK-TOTAL-AMOUNT (WS-BOOK-IX).
000650     MOVE BOOK-STATUS           TO WS-BOOK-STATUS   (WS-BOOK-IX).
000660     MOVE BOOK-PAYMENT-ID       TO WS-BOOK-PAYMENT-ID (WS-BOOK-IX).
000670 
000680     IF BOOK-ID-NUMBER NOT LESS THAN WS-NEXT-BOOK-NUM
000690         COMPUTE WS-NEXT-BOOK-NUM = BOOK-ID-NUMBER + 1.
000700 
000710     PERFORM 7010-READ-BOOKMAS-RECORD THRU 7010-EXIT.
000720 
000730 7020-EXIT.
000740     EXIT.
000750 
000760 7900-REWRITE-BOOKING-MASTER.
000770 
000780     CLOSE BOOKING-MASTER-FILE.
000790     OPEN OUTPUT BOOKING-MASTER-FILE.
000800     PERFORM 7910-WRITE-ONE-BOOKING
000810             VARYING WS-BOOK-IX FROM 1 BY 1
000820             UNTIL WS-BOOK-IX GREATER THAN WS-BOOK-COUNT.
000830     CLOSE BOOKING-MASTER-FILE.
000840 
000850 7900-EXIT.
000860     EXIT.
000870 
000880 7910-WRITE-ONE-BOOKING.
000890 
000900     MOVE SPACES                            TO BOOKING-RECORD.
000910     MOVE WS-BOOK-ID         (WS-BOOK-IX)   TO BOOK-ID.
000920     MOVE WS-BOOK-CUST-ID    (WS-BOOK-IX)   TO BOOK-CUST-ID.
000930     MOVE WS-BOOK-SHOW-ID    (WS-BOOK-IX)   TO BOOK-SHOW-ID.
000940     MOVE WS-BOOK-SEAT-COUNT (WS-BOOK-IX)   TO BOOK-SEAT-COUNT.
000950     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 1)   TO BOOK-SEAT-NUMBERS (1).
000960     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 2)   TO BOOK-SEAT-NUMBERS (2).
000970     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 3)   TO BOOK-SEAT-NUMBERS (3).
000980     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 4)   TO BOOK-SEAT-NUMBERS (4).
000990     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 5)   TO BOOK-SEAT-NUMBERS (5).
001000     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 6)   TO BOOK-SEAT-NUMBERS (6).
001010     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 7)   TO BOOK-SEAT-NUMBERS (7).
001020     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 8)   TO BOOK-SEAT-NUMBERS (8).
001030     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 9)   TO BOOK-SEAT-NUMBERS (9).
001040     MOVE WS-BOOK-SEAT-NUM (WS-BOOK-IX 10)  TO BOOK-SEAT-NUMBERS (10).
001050     MOVE WS-BOOK-TOTAL-AMOUNT (WS-BOOK-IX) TO BOOK-TOTAL-AMOUNT.
001060     MOVE WS-BOOK-STATUS     (WS-BOOK-IX)   TO BOOK-STATUS.
001070     MOVE WS-BOOK-PAYMENT-ID (WS-BOOK-IX)   TO BOOK-PAYMENT-ID.
001080     WRITE BOOKING-RECORD.
001090 
001100 7910-EXIT.
001110     EXIT.
