000100 IDENTIFICATION DIVISION.
000110*
000120*-------------------------------------------------------------------
000130*    PAYMENT-BATCH
000140*-------------------------------------------------------------------
000150*    Posts PAYMENT/REFUND/RETRY transactions against the booking
000160*    master (BOOKMAS) and the payment master (PAYMAS), then prints
000170*    the payment summary report (PAYRPT) with a control break on
000180*    PAY-CUST-ID.  WS-PAY-TABLE is sorted into PAY-CUST-ID order by
000190*    3905-SORT-PAYMENT-TABLE before the report pass runs, so a
000200*    customer's carried-forward rows and this run's new postings
000210*    land together on one break line no matter what order they
000220*    were loaded or posted in.
000230*
000240*    There is no payment gateway in a batch run.  A PAYMENT
000250*    transaction posts SUCCESS once the amount validates; PT-MODE
000260*    of "FAIL      " is the one test hook that forces a FAILED
000270*    posting, so the REFUND/RETRY paths can be exercised without a
000280*    live gateway.
000290*-------------------------------------------------------------------
000300*    93/05/03 RSK TICKT006 INITIAL VERSION.                      CHG0001 
000310*    93/11/22 RSK TICKT016 ADDED THE PAYRPT CONTROL-BREAK REPORT CHG0002 
000320*             RSK          PREVIOUSLY THIS PROGRAM ONLY POSTED THCHG0002 
000330*             RSK          MASTERS AND PRINTED CONTROL TOTALS.   CHG0002 
000340*    94/08/30 DJP TICKT021 6100 GRAND-TOTAL LINE NOW ACCUMULATES CHG0003 
000350*             DJP          REVENUE/REFUNDS SEPARATELY FROM       CHG0003 
000360*             DJP          TOTAL-AMOUNT - AUDIT FOUND THE TWO WERCHG0003 
000370*             DJP          BEING CONFUSED ON THE FIRST CUT OF THECHG0003 
000380*             DJP          REPORT.                               CHG0003 
000390*    98/11/17 LMF TICKT031 Y2K SWEEP - PAY-DATE IS ALREADY FULL  CHG0004 
000400*             LMF          CCYYMMDD, NO CHANGE REQUIRED.         CHG0004 
000410*    01/06/12 DJP TICKT038 ADDED 3905-SORT-PAYMENT-TABLE - A     CHG0005 
000420*             DJP          REPEAT CUSTOMER'S CARRIED-FORWARD ROWSCHG0005 
000430*             DJP          WERE LANDING APART FROM THIS RUN'S NEWCHG0005 
000440*             DJP          POSTINGS ON PAYRPT, SPLITTING THE BREACHG0005 
000450*             DJP          LINE IN TWO.  TABLE IS NOW RE-SORTED BCHG0005 
000460*             DJP          PAY-CUST-ID BEFORE THE REPORT PASS.   CHG0005 
000470*    01/07/09 DJP TICKT039 MAINLINE WAS FIRING 6500/6900 BEFORE  CHG0006 
000480*             DJP          3910 HAD ACCUMULATED A SINGLE CUSTOMERCHG0006 
000490*             DJP          GRAND TOTAL PRINTED ZERO AND THE LAST CHG0006 
000500*             DJP          CUSTOMER'S BREAK LINE NEVER WROTE.    CHG0006 
000510*             DJP          6500/6900 MOVED INTO 3910, RIGHT AFTERCHG0006 
000520*             DJP          THE 3911 LOOP THAT FEEDS THEM.        CHG0006 
000530*    01/07/23 RSK TICKT040 6200 WAS ONLY ADDING A SUCCESS AMOUNT CHG0007 
000540*             RSK          INTO TOTAL-AMOUNT WHEN IT WAS POSITIVECHG0007 
000550*             RSK          A SUCCESS REFUND NEVER TOUCHED IT, SO CHG0007 
000560*             RSK          TOTAL-AMOUNT MATCHED REVENUE-AMOUNT   CHG0007 
000570*             RSK          EXACTLY AND AVG-AMOUNT WAS DILUTED BY CHG0007 
000580*             RSK          REFUND COUNTS.  TOTAL-AMOUNT NOW TAKESCHG0007 
000590*             RSK          EVERY SUCCESS AMOUNT; THE ZERO-SPLIT  CHG0007 
000600*             RSK          STAYS ONLY FOR REVENUE VS REFUND.     CHG0007 
000610*-------------------------------------------------------------------
000620 
000630 PROGRAM-ID.    PAYMENT-BATCH.
000640 AUTHOR.        R S KOWALSKI.
000650 INSTALLATION.  CORPORATE DATA PROCESSING.
000660 DATE-WRITTEN.  MAY 1993.
000670 DATE-COMPILED.
000680 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000690 
000700 ENVIRONMENT DIVISION.
000710 
000720 CONFIGURATION SECTION.
000730 
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     CLASS TRAN-CODE-CLASS IS "A" THRU "Z"
000770     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000780            OFF STATUS IS NORMAL-DAILY-RUN.
000790 
000800 INPUT-OUTPUT SECTION.
000810 
000820 FILE-CONTROL.
000830 
000840     COPY "SLPAYT.CBL".
000850     COPY "SLPAYM.CBL".
000860     COPY "SLBOOKM.CBL".
000870     COPY "SLRPT.CBL".
000880 
000890 DATA DIVISION.
000900 
000910 FILE SECTION.
000920 
000930     COPY "FDPAYT.CBL".
000940     COPY "FDPAYM.CBL".
000950     COPY "FDBOOKM.CBL".
000960     COPY "FDRPT.CBL".
000970 
000980 WORKING-STORAGE SECTION.
000990 
001000     COPY "WSDATE.CBL".
001010     COPY "WSBOOKT.CBL".
001020 
001030 01  WS-FILE-STATUS-AREA.
001040     05  WS-PAYTRN-STATUS          PIC X(02).
001050     05  WS-PAYMAS-STATUS          PIC X(02).
001060     05  WS-BOOKMAS-STATUS         PIC X(02).
001070     05  WS-REJECTS-STATUS         PIC X(02).
001080     05  WS-PAYRPT-STATUS          PIC X(02).
001090     05  FILLER                    PIC X(02).
001100 
001110 77  WS-PAYTRN-EOF-SW              PIC X          VALUE "N".
001120     88  PAYTRN-EOF                VALUE "Y".
001130 77  WS-PAYMAS-EOF-SW              PIC X          VALUE "N".
001140     88  PAYMAS-EOF                VALUE "Y".
001150 77  WS-BOOKMAS-EOF-SW             PIC X          VALUE "N".
001160     88  BOOKMAS-EOF               VALUE "Y".
001170 
001180 77  WS-VALID-FLAG                 PIC X          VALUE "Y".
001190     88  AMOUNT-IS-VALID           VALUE "Y".
001200 77  WS-FOUND-FLAG                 PIC X          VALUE "N".
001210     88  BOOKING-FOUND             VALUE "Y".
001220 77  WS-DUP-PAYMENT-FLAG           PIC X          VALUE "N".
001230     88  PAYMENT-ALREADY-ON-FILE   VALUE "Y".
001240 
001250 01  WS-PAY-TABLE.
001260     05  WS-PAY-ENTRY OCCURS 12000 TIMES
001270                       INDEXED BY WS-PAY-IX WS-PAY-SRCH-IX.
001280         10  WS-PAY-ID             PIC 9(06).
001290         10  WS-PAY-BOOKING-ID     PIC X(09).
001300         10  WS-PAY-CUST-ID        PIC X(10).
001310         10  WS-PAY-MODE           PIC X(10).
001320         10  WS-PAY-AMOUNT         PIC S9(07)V99 COMP-3.
001330         10  WS-PAY-STATUS         PIC X(07).
001340             88  WS-PAY-IS-SUCCESS VALUE "SUCCESS".
001350             88  WS-PAY-IS-FAILED  VALUE "FAILED ".
001360         10  WS-PAY-DATE           PIC 9(08).
001370         10  FILLER                PIC X(02).
001380 
001390 77  WS-PAY-COUNT                  PIC 9(06)      COMP  VALUE ZERO.
001400 77  WS-NEXT-PAY-NUM               PIC 9(06)      COMP  VALUE 10000.
001410 
001420*-------------------------------------------------------------------
001430*    3905-SORT-PAYMENT-TABLE work fields - a straight bubble sort
001440*    over WS-PAY-TABLE, one WS-PAY-ENTRY-wide work area for the swap.
001450*-------------------------------------------------------------------
001460 77  WS-SORT-LIMIT                 PIC 9(06)      COMP.
001470 77  WS-SORT-IX                    PIC 9(06)      COMP.
001480 77  WS-SORT-J                     PIC 9(06)      COMP.
001490 77  WS-SORT-SWAPPED-SW            PIC X          VALUE "N".
001500     88  WS-SORT-SWAPPED           VALUE "Y".
001510 01  WS-SORT-WORK-ENTRY            PIC X(57).
001520 
001530 77  WS-SCAN-IX                    PIC 9(06)      COMP.
001540 77  WS-ORIG-FOUND-IX              PIC 9(06)      COMP.
001550 77  WS-BOOK-FOUND-IX              PIC 9(04)      COMP.
001560 
001570 77  WS-NEW-PAY-AMOUNT             PIC S9(07)V99 COMP-3.
001580 77  WS-REJECT-COUNT               PIC 9(06)      COMP  VALUE ZERO.
001590 77  WS-PROGRAM-TITLE              PIC X(40)      VALUE
001600     "PAYMENT BATCH - POST/REFUND/RETRY".
001610 
001620 01  RJ-STAGING-FIELDS.
001630     05  RJ-BATCH-NAME             PIC X(20).
001640     05  RJ-TRANSACTION-KEY        PIC X(20).
001650     05  RJ-REASON                 PIC X(40).
001660     05  FILLER                    PIC X(02).
001670 
001680*-------------------------------------------------------------------
001690*    Control-break accumulators - one "current customer" bucket and
001700*    one grand-total bucket, both reset/rolled the same way.
001710*-------------------------------------------------------------------
001720 
001730 01  WS-CURR-CUST-TOTALS.
001740     05  WS-CURR-CUST-ID           PIC X(10).
001750     05  WS-CURR-TOTAL-PMTS        PIC 9(06)      COMP  VALUE ZERO.
001760     05  WS-CURR-SUCCESS-PMTS      PIC 9(06)      COMP  VALUE ZERO.
001770     05  WS-CURR-FAILED-PMTS       PIC 9(06)      COMP  VALUE ZERO.
001780     05  WS-CURR-TOTAL-AMOUNT      PIC S9(09)V99 COMP-3 VALUE ZERO.
001790     05  FILLER                    PIC X(02).
001800 
001810 01  WS-GRAND-TOTALS.
001820     05  WS-GRAND-TOTAL-PMTS       PIC 9(07)      COMP  VALUE ZERO.
001830     05  WS-GRAND-SUCCESS-PMTS     PIC 9(07)      COMP  VALUE ZERO.
001840     05  WS-GRAND-FAILED-PMTS      PIC 9(07)      COMP  VALUE ZERO.
001850     05  WS-GRAND-TOTAL-AMOUNT     PIC S9(09)V99 COMP-3 VALUE ZERO.
001860     05  WS-GRAND-REVENUE-AMOUNT   PIC S9(09)V99 COMP-3 VALUE ZERO.
001870     05  WS-GRAND-REFUND-AMOUNT    PIC S9(09)V99 COMP-3 VALUE ZERO.
001880     05  FILLER                    PIC X(02).
001890 
001900 77  WS-AVERAGE-AMOUNT             PIC S9(07)V99 COMP-3.
001910 77  WS-FIRST-CUST-SW              PIC X          VALUE "Y".
001920     88  FIRST-CUSTOMER-BREAK      VALUE "Y".
001930 
001940 PROCEDURE DIVISION.
001950 
001960 0000-MAINLINE.
001970 
001980     PERFORM 8700-DISPLAY-START-BANNER THRU 8700-EXIT.
001990     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
002000 
002010     PERFORM 3000-PROCESS-PAYMENT-TRAN THRU 3000-EXIT
002020             UNTIL PAYTRN-EOF.
002030 
002040     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
002050     PERFORM 3900-WRITE-CONTROL-TOTALS THRU 3900-EXIT.
002060     PERFORM 8750-DISPLAY-END-BANNER THRU 8750-EXIT.
002070 
002080     EXIT PROGRAM.
002090 
002100     STOP RUN.
002110 
002120 0100-INITIALIZE-RUN.
002130 
002140     IF RERUN-REQUESTED
002150         DISPLAY "PAYMENT-BATCH - UPSI-0 ON - RERUN OF PRIOR DATE".
002160 
002170     OPEN INPUT  PAYMENT-TRANSACTION-FILE
002180                 PAYMENT-MASTER-FILE
002190                 BOOKING-MASTER-FILE.
002200     OPEN OUTPUT REJECT-REPORT-FILE
002210                 PAYMENT-SUMMARY-REPORT-FILE.
002220 
002230     MOVE "PAY"                 TO RJ-BATCH-NAME.
002240 
002250     WRITE PAYMENT-SUMMARY-LINE FROM PAYMENT-SUMMARY-HEADING-LINE.
002260 
002270     PERFORM 7000-LOAD-BOOKING-TABLE THRU 7000-EXIT.
002280     PERFORM 3050-LOAD-PAYMENT-TABLE THRU 3050-EXIT.
002290     PERFORM 0200-READ-PAYTRN-RECORD THRU 0200-EXIT.
002300 
002310 0100-EXIT.
002320     EXIT.
002330 
002340 3050-LOAD-PAYMENT-TABLE.
002350 
002360     MOVE ZERO                  TO WS-PAY-COUNT.
002370     PERFORM 3051-READ-PAYMAS-RECORD THRU 3051-EXIT.
002380     PERFORM 3052-LOAD-ONE-PAYMENT THRU 3052-EXIT
002390             UNTIL PAYMAS-EOF.
002400 
002410 3050-EXIT.
002420     EXIT.
002430 
002440 3051-READ-PAYMAS-RECORD.
002450 
002460     READ PAYMENT-MASTER-FILE
002470         AT END
002480             SET PAYMAS-EOF TO TRUE.
002490 
002500 3051-EXIT.
002510     EXIT.
002520 
002530 3052-LOAD-ONE-PAYMENT.
002540 
002550     ADD 1                       TO WS-PAY-COUNT.
002560     SET WS-PAY-IX               TO WS-PAY-COUNT.
002570     MOVE PAY-ID                 TO WS-PAY-ID         (WS-PAY-IX).
002580     MOVE PAY-BOOKING-ID         TO WS-PAY-BOOKING-ID (WS-PAY-IX).
002590     MOVE PAY-CUST-ID            TO WS-PAY-CUST-ID    (WS-PAY-IX).
002600     MOVE PAY-MODE               TO WS-PAY-MODE       (WS-PAY-IX).
002610     MOVE PAY-AMOUNT             TO WS-PAY-AMOUNT     (WS-PAY-IX).
002620     MOVE PAY-STATUS             TO WS-PAY-STATUS     (WS-PAY-IX).
002630     MOVE PAY-DATE                TO WS-PAY-DATE      (WS-PAY-IX).
002640 
002650     IF PAY-ID NOT LESS THAN WS-NEXT-PAY-NUM
002660         COMPUTE WS-NEXT-PAY-NUM = PAY-ID + 1.
002670 
002680     PERFORM 3051-READ-PAYMAS-RECORD THRU 3051-EXIT.
002690 
002700 3052-EXIT.
002710     EXIT.
002720 
002730 0200-READ-PAYTRN-RECORD.
002740 
002750     READ PAYMENT-TRANSACTION-FILE
002760         AT END
002770             SET PAYTRN-EOF TO TRUE.
002780 
002790 0200-EXIT.
002800     EXIT.
002810 
002820 3000-PROCESS-PAYMENT-TRAN.
002830 
002840     MOVE PT-BOOKING-ID          TO RJ-TRANSACTION-KEY.
002850 
002860     IF PT-TRAN-IS-PAYMENT
002870         PERFORM 3100-DO-PAYMENT THRU 3100-EXIT
002880     ELSE
002890         IF PT-TRAN-IS-REFUND
002900             PERFORM 3200-DO-REFUND THRU 3200-EXIT
002910         ELSE
002920             IF PT-TRAN-IS-RETRY
002930                 PERFORM 3300-DO-RETRY THRU 3300-EXIT
002940             ELSE
002950                 MOVE "INVALID PAYMENT TRANSACTION CODE"
002960                                    TO RJ-REASON
002970                 PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT.
002980 
002990     PERFORM 0200-READ-PAYTRN-RECORD THRU 0200-EXIT.
003000 
003010 3000-EXIT.
003020     EXIT.
003030 
003040*-------------------------------------------------------------------
003050*    3100 - new PAYMENT transaction
003060*-------------------------------------------------------------------
003070 
003080 3100-DO-PAYMENT.
003090 
003100     PERFORM 3110-VALIDATE-AMOUNT THRU 3110-EXIT.
003110 
003120     IF NOT AMOUNT-IS-VALID
003130         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
003140     ELSE
003150         PERFORM 3120-CHECK-DUP-PAYMENT THRU 3120-EXIT
003160         IF PAYMENT-ALREADY-ON-FILE
003170             MOVE "PAYMENT ALREADY POSTED FOR THIS BOOKING"
003180                                    TO RJ-REASON
003190             PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
003200         ELSE
003210             PERFORM 3130-POST-NEW-PAYMENT THRU 3130-EXIT.
003220 
003230 3100-EXIT.
003240     EXIT.
003250 
003260 3110-VALIDATE-AMOUNT.
003270 
003280     SET AMOUNT-IS-VALID          TO TRUE.
003290 
003300     IF PT-AMOUNT NOT GREATER THAN ZERO
003310         MOVE "N" TO WS-VALID-FLAG
003320         MOVE "PAYMENT AMOUNT MUST BE GREATER THAN ZERO"
003330                                    TO RJ-REASON
003340     ELSE
003350         IF PT-AMOUNT LESS THAN 1.00
003360             MOVE "N" TO WS-VALID-FLAG
003370             MOVE "PAYMENT AMOUNT BELOW MINIMUM 1.00"
003380                                    TO RJ-REASON
003390         ELSE
003400             IF PT-AMOUNT GREATER THAN 100000.00
003410                 MOVE "N" TO WS-VALID-FLAG
003420                 MOVE "PAYMENT AMOUNT EXCEEDS MAXIMUM 100000.00"
003430                                    TO RJ-REASON.
003440 
003450 3110-EXIT.
003460     EXIT.
003470 
003480 3120-CHECK-DUP-PAYMENT.
003490 
003500     MOVE "N"                    TO WS-DUP-PAYMENT-FLAG.
003510     SET WS-PAY-SRCH-IX          TO 1.
003520     PERFORM 3121-SCAN-FOR-BOOKING-ID
003530             VARYING WS-PAY-SRCH-IX FROM 1 BY 1
003540             UNTIL WS-PAY-SRCH-IX GREATER THAN WS-PAY-COUNT.
003550 
003560 3120-EXIT.
003570     EXIT.
003580 
003590 3121-SCAN-FOR-BOOKING-ID.
003600 
003610     IF WS-PAY-BOOKING-ID (WS-PAY-SRCH-IX) EQUAL PT-BOOKING-ID
003620         SET PAYMENT-ALREADY-ON-FILE TO TRUE.
003630 
003640 3130-POST-NEW-PAYMENT.
003650 
003660     ADD 1                        TO WS-PAY-COUNT.
003670     SET WS-PAY-IX                TO WS-PAY-COUNT.
003680     MOVE WS-NEXT-PAY-NUM         TO WS-PAY-ID       (WS-PAY-IX).
003690     ADD 1                        TO WS-NEXT-PAY-NUM.
003700     MOVE PT-BOOKING-ID           TO WS-PAY-BOOKING-ID (WS-PAY-IX).
003710     MOVE PT-CUST-ID              TO WS-PAY-CUST-ID  (WS-PAY-IX).
003720     MOVE PT-MODE                 TO WS-PAY-MODE     (WS-PAY-IX).
003730     MOVE PT-AMOUNT                TO WS-PAY-AMOUNT  (WS-PAY-IX).
003740     MOVE GDTV-RUN-DATE           TO WS-PAY-DATE     (WS-PAY-IX).
003750 
003760     IF PT-MODE EQUAL "FAIL"
003770         MOVE "FAILED "            TO WS-PAY-STATUS  (WS-PAY-IX)
003780     ELSE
003790         MOVE "SUCCESS"            TO WS-PAY-STATUS  (WS-PAY-IX)
003800         PERFORM 3140-CONFIRM-BOOKING THRU 3140-EXIT.
003810 
003820 3130-EXIT.
003830     EXIT.
003840 
003850 3140-CONFIRM-BOOKING.
003860 
003870     PERFORM 3141-FIND-BOOKING THRU 3141-EXIT.
003880 
003890     IF BOOKING-FOUND
003900         MOVE "CONFIRMED"          TO WS-BOOK-STATUS (WS-BOOK-FOUND-IX)
003910         MOVE WS-PAY-ID (WS-PAY-IX)
003920                                    TO WS-BOOK-PAYMENT-ID
003930                                       (WS-BOOK-FOUND-IX)
003940     ELSE
003950         MOVE "PAYMENT POSTED BUT BOOKING-ID NOT ON FILE"
003960                                    TO RJ-REASON
003970         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT.
003980 
003990 3140-EXIT.
004000     EXIT.
004010 
004020 3141-FIND-BOOKING.
004030 
004040     MOVE "N"             TO WS-FOUND-FLAG.
004050     MOVE ZERO                    TO WS-BOOK-FOUND-IX.
004060     SET WS-BOOK-SRCH-IX          TO 1.
004070     SEARCH WS-BOOK-ENTRY
004080         AT END
004090             NEXT SENTENCE
004100         WHEN WS-BOOK-ID (WS-BOOK-SRCH-IX) EQUAL PT-BOOKING-ID
004110             SET WS-BOOK-FOUND-IX TO WS-BOOK-SRCH-IX
004120             SET BOOKING-FOUND    TO TRUE.
004130 
004140 3141-EXIT.
004150     EXIT.
004160 
004170*-------------------------------------------------------------------
004180*    3200 - REFUND transaction
004190*-------------------------------------------------------------------
004200 
004210 3200-DO-REFUND.
004220 
004230     PERFORM 3210-FIND-ORIGINAL-PAYMENT THRU 3210-EXIT.
004240 
004250     IF WS-ORIG-FOUND-IX EQUAL ZERO
004260         MOVE "REFUND - ORIGINAL PAYMENT NOT ON FILE"
004270                                    TO RJ-REASON
004280         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
004290     ELSE
004300         IF NOT WS-PAY-IS-SUCCESS (WS-ORIG-FOUND-IX)
004310             MOVE "REFUND - ORIGINAL PAYMENT NOT SUCCESS"
004320                                    TO RJ-REASON
004330             PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
004340         ELSE
004350             PERFORM 3220-POST-REFUND THRU 3220-EXIT.
004360 
004370 3200-EXIT.
004380     EXIT.
004390 
004400 3210-FIND-ORIGINAL-PAYMENT.
004410 
004420     MOVE ZERO                    TO WS-ORIG-FOUND-IX.
004430     SET WS-PAY-SRCH-IX           TO 1.
004440     PERFORM 3211-SCAN-FOR-PAY-ID
004450             VARYING WS-PAY-SRCH-IX FROM 1 BY 1
004460             UNTIL WS-PAY-SRCH-IX GREATER THAN WS-PAY-COUNT.
004470 
004480 3210-EXIT.
004490     EXIT.
004500 
004510 3211-SCAN-FOR-PAY-ID.
004520 
004530     IF WS-PAY-ID (WS-PAY-SRCH-IX) EQUAL PT-PAY-ID
004540         SET WS-ORIG-FOUND-IX     TO WS-PAY-SRCH-IX.
004550 
004560 3220-POST-REFUND.
004570 
004580     COMPUTE WS-NEW-PAY-AMOUNT = ZERO - WS-PAY-AMOUNT (WS-ORIG-FOUND-IX).
004590 
004600     ADD 1                        TO WS-PAY-COUNT.
004610     SET WS-PAY-IX                TO WS-PAY-COUNT.
004620     MOVE WS-NEXT-PAY-NUM         TO WS-PAY-ID       (WS-PAY-IX).
004630     ADD 1                        TO WS-NEXT-PAY-NUM.
004640     MOVE PT-BOOKING-ID           TO WS-PAY-BOOKING-ID (WS-PAY-IX).
004650     MOVE PT-CUST-ID              TO WS-PAY-CUST-ID  (WS-PAY-IX).
004660     MOVE WS-PAY-MODE (WS-ORIG-FOUND-IX)
004670                                    TO WS-PAY-MODE    (WS-PAY-IX).
004680     MOVE WS-NEW-PAY-AMOUNT        TO WS-PAY-AMOUNT  (WS-PAY-IX).
004690     MOVE "SUCCESS"                TO WS-PAY-STATUS  (WS-PAY-IX).
004700     MOVE GDTV-RUN-DATE            TO WS-PAY-DATE    (WS-PAY-IX).
004710 
004720 3220-EXIT.
004730     EXIT.
004740 
004750*-------------------------------------------------------------------
004760*    3300 - RETRY transaction
004770*-------------------------------------------------------------------
004780 
004790 3300-DO-RETRY.
004800 
004810     PERFORM 3210-FIND-ORIGINAL-PAYMENT THRU 3210-EXIT.
004820 
004830     IF WS-ORIG-FOUND-IX EQUAL ZERO
004840         MOVE "RETRY - ORIGINAL PAYMENT NOT ON FILE"
004850                                    TO RJ-REASON
004860         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
004870     ELSE
004880         IF NOT WS-PAY-IS-FAILED (WS-ORIG-FOUND-IX)
004890             MOVE "RETRY - ORIGINAL PAYMENT WAS NOT FAILED"
004900                                    TO RJ-REASON
004910             PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
004920         ELSE
004930             PERFORM 3310-POST-RETRY THRU 3310-EXIT.
004940 
004950 3300-EXIT.
004960     EXIT.
004970 
004980 3310-POST-RETRY.
004990 
005000     ADD 1                        TO WS-PAY-COUNT.
005010     SET WS-PAY-IX                TO WS-PAY-COUNT.
005020     MOVE WS-NEXT-PAY-NUM         TO WS-PAY-ID       (WS-PAY-IX).
005030     ADD 1                        TO WS-NEXT-PAY-NUM.
005040     MOVE PT-BOOKING-ID           TO WS-PAY-BOOKING-ID (WS-PAY-IX).
005050     MOVE PT-CUST-ID              TO WS-PAY-CUST-ID  (WS-PAY-IX).
005060     MOVE WS-PAY-AMOUNT (WS-ORIG-FOUND-IX)
005070                                    TO WS-PAY-AMOUNT  (WS-PAY-IX).
005080 
005090     IF PT-MODE EQUAL SPACES
005100         MOVE WS-PAY-MODE (WS-ORIG-FOUND-IX)
005110                                    TO WS-PAY-MODE    (WS-PAY-IX)
005120     ELSE
005130         MOVE PT-MODE               TO WS-PAY-MODE    (WS-PAY-IX).
005140 
005150     MOVE GDTV-RUN-DATE            TO WS-PAY-DATE    (WS-PAY-IX).
005160 
005170     IF PT-MODE EQUAL "FAIL"
005180         MOVE "FAILED "             TO WS-PAY-STATUS (WS-PAY-IX)
005190     ELSE
005200         MOVE "SUCCESS"             TO WS-PAY-STATUS (WS-PAY-IX)
005210         PERFORM 3140-CONFIRM-BOOKING THRU 3140-EXIT.
005220 
005230 3310-EXIT.
005240     EXIT.
005250 
005260*-------------------------------------------------------------------
005270*    6000 series - PAYRPT control-break report, driven off the
005280*    payment table once every PAYTRN record has been posted, so the
005290*    report reflects PAYMENT/REFUND/RETRY postings alike.  The table
005300*    is re-sorted into PAY-CUST-ID order by 3905-SORT-PAYMENT-TABLE
005310*    before this pass starts, so the break line below can rely on
005320*    matching customer ids being physically adjacent.
005330*-------------------------------------------------------------------
005340 
005350 3900-WRITE-CONTROL-TOTALS.
005360 
005370     DISPLAY "PAYMENT RECORDS ON FILE  . " WS-PAY-COUNT.
005380     DISPLAY "TRANSACTIONS REJECTED  . . " WS-REJECT-COUNT.
005390     DISPLAY "GRAND TOTAL PAYMENTS . . . " WS-GRAND-TOTAL-PMTS.
005400     DISPLAY "GRAND TOTAL REVENUE  . . . " WS-GRAND-REVENUE-AMOUNT.
005410     DISPLAY "GRAND TOTAL REFUNDS  . . . " WS-GRAND-REFUND-AMOUNT.
005420 
005430 3900-EXIT.
005440     EXIT.
005450 
005460 0900-TERMINATE-RUN.
005470 
005480     PERFORM 3905-SORT-PAYMENT-TABLE THRU 3905-EXIT.
005490     PERFORM 3910-REWRITE-PAYMENT-MASTER THRU 3910-EXIT.
005500     PERFORM 7900-REWRITE-BOOKING-MASTER THRU 7900-EXIT.
005510     CLOSE PAYMENT-TRANSACTION-FILE
005520           REJECT-REPORT-FILE
005530           PAYMENT-SUMMARY-REPORT-FILE.
005540 
005550 0900-EXIT.
005560     EXIT.
005570 
005580*-------------------------------------------------------------------
005590*    3905 re-sorts WS-PAY-TABLE into PAY-CUST-ID order before the
005600*    rewrite/report pass.  Carried-forward rows load in the old
005610*    master's order and new postings append at the end of the table,
005620*    so without this pass a repeat customer's rows are not adjacent
005630*    and 6100-CUSTOMER-BREAK-LINE would fire twice for the same
005640*    customer.  Straight bubble sort - WS-PAY-COUNT tops out well
005650*    under a size where that matters for one nightly run.
005660*-------------------------------------------------------------------
005670 3905-SORT-PAYMENT-TABLE.
005680 
005690     IF WS-PAY-COUNT LESS THAN 2
005700         GO TO 3905-EXIT.
005710 
005720     MOVE WS-PAY-COUNT             TO WS-SORT-LIMIT.
005730 
005740 3905-OUTER-PASS.
005750 
005760     MOVE "N"                      TO WS-SORT-SWAPPED-SW.
005770     PERFORM 3906-COMPARE-ADJACENT
005780             VARYING WS-SORT-IX FROM 1 BY 1
005790             UNTIL WS-SORT-IX NOT LESS THAN WS-SORT-LIMIT.
005800     SUBTRACT 1                    FROM WS-SORT-LIMIT.
005810     IF WS-SORT-SWAPPED AND WS-SORT-LIMIT GREATER THAN 1
005820         GO TO 3905-OUTER-PASS.
005830 
005840 3905-EXIT.
005850     EXIT.
005860 
005870 3906-COMPARE-ADJACENT.
005880 
005890     COMPUTE WS-SORT-J = WS-SORT-IX + 1.
005900     IF WS-PAY-CUST-ID (WS-SORT-IX)
005910        GREATER THAN WS-PAY-CUST-ID (WS-SORT-J)
005920         MOVE WS-PAY-ENTRY (WS-SORT-IX)  TO WS-SORT-WORK-ENTRY
005930         MOVE WS-PAY-ENTRY (WS-SORT-J)   TO WS-PAY-ENTRY (WS-SORT-IX)
005940         MOVE WS-SORT-WORK-ENTRY         TO WS-PAY-ENTRY (WS-SORT-J)
005950         MOVE "Y"                        TO WS-SORT-SWAPPED-SW.
005960 
005970 3906-EXIT.
005980     EXIT.
005990 
006000 3910-REWRITE-PAYMENT-MASTER.
006010 
006020     CLOSE PAYMENT-MASTER-FILE.
006030     OPEN OUTPUT PAYMENT-MASTER-FILE.
006040     PERFORM 3911-WRITE-ONE-PAYMENT
006050             VARYING WS-PAY-IX FROM 1 BY 1
006060             UNTIL WS-PAY-IX GREATER THAN WS-PAY-COUNT.
006070 
006080*    Every 6200-ACCUMULATE-CUSTOMER call the report depends on
006090*    happens inside the loop above, so the final break and the
006100*    grand total line are performed from here, right after the
006110*    loop ends, instead of from MAINLINE - that keeps the report
006120*    tied to the pass that actually feeds it instead of relying
006130*    on MAINLINE's call order to land the two in the right spot.
006140     PERFORM 6500-FINAL-CUSTOMER-BREAK THRU 6500-EXIT.
006150     PERFORM 6900-GRAND-TOTAL-LINE THRU 6900-EXIT.
006160 
006170     CLOSE PAYMENT-MASTER-FILE.
006180 
006190 3910-EXIT.
006200     EXIT.
006210 
006220 3911-WRITE-ONE-PAYMENT.
006230 
006240     MOVE SPACES                           TO PAYMENT-RECORD.
006250     MOVE WS-PAY-ID         (WS-PAY-IX)   TO PAY-ID.
006260     MOVE WS-PAY-BOOKING-ID (WS-PAY-IX)   TO PAY-BOOKING-ID.
006270     MOVE WS-PAY-CUST-ID    (WS-PAY-IX)   TO PAY-CUST-ID.
006280     MOVE WS-PAY-MODE       (WS-PAY-IX)   TO PAY-MODE.
006290     MOVE WS-PAY-AMOUNT     (WS-PAY-IX)   TO PAY-AMOUNT.
006300     MOVE WS-PAY-STATUS     (WS-PAY-IX)   TO PAY-STATUS.
006310     MOVE WS-PAY-DATE       (WS-PAY-IX)   TO PAY-DATE.
006320     WRITE PAYMENT-RECORD.
006330 
006340     IF NOT FIRST-CUSTOMER-BREAK
006350         IF WS-PAY-CUST-ID (WS-PAY-IX) NOT EQUAL WS-CURR-CUST-ID
006360             PERFORM 6100-CUSTOMER-BREAK-LINE THRU 6100-EXIT.
006370 
006380     PERFORM 6200-ACCUMULATE-CUSTOMER THRU 6200-EXIT.
006390 
006400 3911-EXIT.
006410     EXIT.
006420 
006430 6200-ACCUMULATE-CUSTOMER.
006440 
006450     IF FIRST-CUSTOMER-BREAK
006460         MOVE WS-PAY-CUST-ID (WS-PAY-IX) TO WS-CURR-CUST-ID
006470         MOVE "N"                        TO WS-FIRST-CUST-SW.
006480 
006490     ADD 1                        TO WS-CURR-TOTAL-PMTS.
006500     ADD 1                        TO WS-GRAND-TOTAL-PMTS.
006510 
006520     IF WS-PAY-IS-SUCCESS (WS-PAY-IX)
006530         ADD 1                     TO WS-CURR-SUCCESS-PMTS
006540         ADD 1                     TO WS-GRAND-SUCCESS-PMTS
006550         ADD WS-PAY-AMOUNT (WS-PAY-IX) TO WS-CURR-TOTAL-AMOUNT
006560         ADD WS-PAY-AMOUNT (WS-PAY-IX) TO WS-GRAND-TOTAL-AMOUNT
006570         IF WS-PAY-AMOUNT (WS-PAY-IX) GREATER THAN ZERO
006580             ADD WS-PAY-AMOUNT (WS-PAY-IX) TO WS-GRAND-REVENUE-AMOUNT
006590         ELSE
006600             ADD WS-PAY-AMOUNT (WS-PAY-IX) TO WS-GRAND-REFUND-AMOUNT
006610     ELSE
006620         ADD 1                     TO WS-CURR-FAILED-PMTS
006630         ADD 1                     TO WS-GRAND-FAILED-PMTS.
006640 
006650 6200-EXIT.
006660     EXIT.
006670 
006680 6100-CUSTOMER-BREAK-LINE.
006690 
006700     MOVE SPACES                  TO PAYMENT-SUMMARY-LINE.
006710     MOVE WS-CURR-CUST-ID          TO PS-CUST-ID.
006720     MOVE WS-CURR-TOTAL-PMTS       TO PS-TOTAL-PMTS.
006730     MOVE WS-CURR-SUCCESS-PMTS     TO PS-SUCCESS-PMTS.
006740     MOVE WS-CURR-FAILED-PMTS      TO PS-FAILED-PMTS.
006750     MOVE WS-CURR-TOTAL-AMOUNT     TO PS-TOTAL-AMOUNT.
006760 
006770     IF WS-CURR-SUCCESS-PMTS GREATER THAN ZERO
006780         COMPUTE WS-AVERAGE-AMOUNT
006790             = WS-CURR-TOTAL-AMOUNT / WS-CURR-SUCCESS-PMTS
006800     ELSE
006810         MOVE ZERO                 TO WS-AVERAGE-AMOUNT.
006820 
006830     MOVE WS-AVERAGE-AMOUNT        TO PS-AVG-AMOUNT.
006840     WRITE PAYMENT-SUMMARY-LINE.
006850 
006860     MOVE ZERO TO WS-CURR-TOTAL-PMTS WS-CURR-SUCCESS-PMTS
006870                  WS-CURR-FAILED-PMTS WS-CURR-TOTAL-AMOUNT.
006880     MOVE WS-PAY-CUST-ID (WS-PAY-IX) TO WS-CURR-CUST-ID.
006890 
006900 6100-EXIT.
006910     EXIT.
006920 
006930 6500-FINAL-CUSTOMER-BREAK.
006940 
006950     IF NOT FIRST-CUSTOMER-BREAK
006960         PERFORM 6100-CUSTOMER-BREAK-LINE THRU 6100-EXIT.
006970 
006980 6500-EXIT.
006990     EXIT.
007000 
007010 6900-GRAND-TOTAL-LINE.
007020 
007030     MOVE SPACES                   TO PAYMENT-SUMMARY-LINE.
007040     MOVE "GRAND TOTAL"             TO PS-CUST-ID.
007050     MOVE WS-GRAND-TOTAL-PMTS       TO PS-TOTAL-PMTS.
007060     MOVE WS-GRAND-SUCCESS-PMTS     TO PS-SUCCESS-PMTS.
007070     MOVE WS-GRAND-FAILED-PMTS      TO PS-FAILED-PMTS.
007080     MOVE WS-GRAND-TOTAL-AMOUNT     TO PS-TOTAL-AMOUNT.
007090 
007100     IF WS-GRAND-SUCCESS-PMTS GREATER THAN ZERO
007110         COMPUTE WS-AVERAGE-AMOUNT
007120             = WS-GRAND-TOTAL-AMOUNT / WS-GRAND-SUCCESS-PMTS
007130     ELSE
007140         MOVE ZERO                  TO WS-AVERAGE-AMOUNT.
007150 
007160     MOVE WS-AVERAGE-AMOUNT         TO PS-AVG-AMOUNT.
007170     MOVE WS-GRAND-REVENUE-AMOUNT   TO PS-REVENUE-AMOUNT.
007180 
007190     COMPUTE PS-REFUND-AMOUNT = ZERO - WS-GRAND-REFUND-AMOUNT.
007200 
007210     WRITE PAYMENT-SUMMARY-LINE.
007220 
007230 6900-EXIT.
007240     EXIT.
007250 
007260     COPY "PLDATE.CBL".
007270     COPY "PLBANNER.CBL".
007280     COPY "PLREJECT.CBL".
007290     COPY "PLBOOKT.CBL".
