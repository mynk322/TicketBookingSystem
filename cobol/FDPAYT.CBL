000100*
000110*    FDPAYT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layout for the payment transaction file
000150*    (PAYTRN).  PT-PAY-ID names the original payment being
000160*    refunded/retried; it is unused (zero) on a PAYMENT transaction.
000170*    PT-DETAIL-RAW (in the REDEFINES) is the generic view
000180*    PAYMENT-BATCH uses before it knows which transaction code it
000190*    is holding, same trick as CT-UPDATE-VALUE on the customer side.
000200*-------------------------------------------------------------------
000210*    93/05/03 RSK TICKT006 INITIAL VERSION.                      CHG0001 
000220*-------------------------------------------------------------------
000230 
000240 FD  PAYMENT-TRANSACTION-FILE
000250     RECORDING MODE IS V.
000260 
000270 01  PAYMENT-TRANSACTION-RECORD.
000280     05  PT-TRAN-CODE              PIC X(08).
000290         88  PT-TRAN-IS-PAYMENT    VALUE "PAYMENT ".
000300         88  PT-TRAN-IS-REFUND     VALUE "REFUND  ".
000310         88  PT-TRAN-IS-RETRY      VALUE "RETRY   ".
000320     05  PT-BOOKING-ID             PIC X(09).
000330     05  PT-CUST-ID                PIC X(10).
000340     05  PT-PAY-ID                 PIC 9(06).
000350     05  PT-MODE                   PIC X(10).
000360     05  PT-AMOUNT                 PIC S9(07)V99.
000370     05  PT-REASON                 PIC X(30).
000380     05  FILLER                    PIC X(08).
000390 
000400 01  FILLER REDEFINES PAYMENT-TRANSACTION-RECORD.
000410     05  FILLER                    PIC X(43).
000420     05  PT-DETAIL-RAW             PIC X(39).
000430     05  FILLER                    PIC X(08).
