000100*
000110*    WSPRICE.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared WORKING-STORAGE - seat-category price table, loaded by
000150*    PLPRICE.CBL's 8000-LOAD-PRICE-TABLE and searched by its
000160*    8100-LOOKUP-SEAT-PRICE.  Kept as its own WSxxxx.CBL member the
000170*    way this shop splits WORKING-STORAGE from PROCEDURE DIVISION
000180*    copybooks (see WSDATE.CBL/PLDATE.CBL) - one WS/PL pair per
000190*    business-area table, same as the rest of this system's shared
000200*    copybooks.
000210*-------------------------------------------------------------------
000220*    93/09/14 RSK TICKT013 INITIAL VERSION - FOUR SEAT           CHG0001 
000230*             RSK          CATEGORIES, DEFAULT-TO-STANDARD ON A  CHG0001 
000240*             RSK          MISS.                                 CHG0001 
000250*-------------------------------------------------------------------
000260*    WORKING-STORAGE - the price table, loaded from a literal list
000270*    at 8000-LOAD-PRICE-TABLE since there is no rate file to read.
000280*-------------------------------------------------------------------
000290 
000300 01  WS-PRICE-TABLE.
000310     05  WS-PRICE-ENTRY OCCURS 4 TIMES
000320                         INDEXED BY WS-PRICE-IX.
000330         10  WS-PRICE-CATEGORY   PIC X(08).
000340         10  WS-PRICE-AMOUNT     PIC S9(05)V99 COMP-3.
000350         10  FILLER              PIC X(02).
000360 
000370 01  WS-PRICE-LOAD-VALUES.
000380     05  FILLER PIC X(15) VALUE "PREMIUM 0050000".
000390     05  FILLER PIC X(15) VALUE "GOLD    0030000".
000400     05  FILLER PIC X(15) VALUE "SILVER  0020000".
000410     05  FILLER PIC X(15) VALUE "STANDARD0010000".
000420 
000430 01  FILLER REDEFINES WS-PRICE-LOAD-VALUES.
000440     05  WS-PRICE-LOAD-ENTRY OCCURS 4 TIMES.
000450         10  WS-PRICE-LOAD-CATEGORY  PIC X(08).
000460         10  WS-PRICE-LOAD-AMOUNT    PIC 9(05)V99.
000470 
000480 77  WS-PRICE-LOAD-IX            PIC 9(02) COMP.
000490 77  WS-DEFAULT-SEAT-PRICE       PIC S9(05)V99 COMP-3 VALUE 100.00.
000500 77  WS-SEAT-PRICE-FOUND         PIC X                VALUE "N".
000510     88  SEAT-PRICE-FOUND        VALUE "Y".
000520 77  WS-SEARCH-CATEGORY          PIC X(08).
000530 77  WS-LOOKED-UP-PRICE          PIC S9(05)V99 COMP-3.
