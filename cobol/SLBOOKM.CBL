000100*
000110*    SLBOOKM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the booking master (BOOKMAS).  Plain
000150*    SEQUENTIAL, so both BOOKING-BATCH and PAYMENT-BATCH use the
000160*    same old-master-in/new-master-out technique this shop already
000170*    uses for CUSTMAS - the whole file is read into a working-
000180*    storage table at the start of the run and the table is
000190*    rewritten out to the same physical file at the end.
000200*-------------------------------------------------------------------
000210*    93/04/12 RSK TICKT005 INITIAL VERSION.                      CHG0001 
000220*-------------------------------------------------------------------
000230 
000240     SELECT BOOKING-MASTER-FILE ASSIGN TO BOOKMAS
000250         ORGANIZATION IS SEQUENTIAL
000260         ACCESS MODE IS SEQUENTIAL
000270         FILE STATUS IS WS-BOOKMAS-STATUS.
