000100*
000110*    CUSTOMER-BATCH-MAINTENANCE
000120*
000130*===================================================================
000140*    CUSTOMER REGISTRATION/MAINTENANCE BATCH
000150*
000160*    Reads CUSTTRN (one REGISTER/UPDATE/DELETE request per line)
000170*    against CUSTMAS, the customer master.  The master is small
000180*    enough to hold whole in working storage for the length of the
000190*    run - it is read into WS-CUST-TABLE at the top of the job,
000200*    every transaction is applied against the table, and the table
000210*    is written back out to CUSTMAS at the bottom of the job.
000220*    BOOKMAS is opened read-only alongside it, purely so a DELETE
000230*    request can be checked against confirmed bookings.
000240*===================================================================
000250*    93/01/08 RSK TICKT001 INITIAL VERSION.                      CHG0001 
000260*    93/06/22 RSK TICKT008 ADDED THE BOOKMAS READ-ONLY PASS SO   CHG0002 
000270*             RSK          DELETE CAN CHECK FOR OPEN BOOKINGS.   CHG0002 
000280*    94/02/14 DJP TICKT011 EMAIL UNIQUENESS COMPARE WAS CASE     CHG0003 
000290*             DJP          SENSITIVE - NOW FOLDS TO UPPER FIRST. CHG0003 
000300*    98/11/17 LMF TICKT031 Y2K SWEEP - NO 2-DIGIT YEAR FIELDS    CHG0004 
000310*             LMF          IN THIS PROGRAM, NO CHANGE REQUIRED.  CHG0004 
000320*    01/06/12 DJP TICKT038 NO CHANGE - CUSTMAS LAYOUT AND TABLE  CHG0005 
000330*             DJP          UNCHANGED BY THE BOOKING-BATCH BOOKINGCHG0005 
000340*             DJP          COUNT WORK DONE THIS RELEASE.         CHG0005 
000350*===================================================================
000360 
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.     CUSTOMER-BATCH-MAINTENANCE.
000390 AUTHOR.         R S KOWALSKI.
000400 INSTALLATION.   CORPORATE DATA PROCESSING.
000410 DATE-WRITTEN.   JANUARY 1993.
000420 DATE-COMPILED.
000430 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000440 
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01                  IS TOP-OF-FORM
000490     CLASS ID-PREFIX-CLASS IS "A" THRU "Z"
000500     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000510            OFF STATUS IS NORMAL-DAILY-RUN.
000520 
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550 
000560     COPY "SLCUSTT.CBL".
000570     COPY "SLCUSTM.CBL".
000580     COPY "SLBOOKM.CBL".
000590     COPY "SLRPT.CBL".
000600 
000610 DATA DIVISION.
000620 FILE SECTION.
000630 
000640     COPY "FDCUSTT.CBL".
000650     COPY "FDCUSTM.CBL".
000660     COPY "FDBOOKM.CBL".
000670     COPY "FDRPT.CBL".
000680 
000690 WORKING-STORAGE SECTION.
000700 
000710     COPY "WSDATE.CBL".
000720 
000730 01  WS-FILE-STATUS-AREA.
000740     05  WS-CUSTTRN-STATUS         PIC X(02).
000750     05  WS-CUSTMAS-STATUS         PIC X(02).
000760     05  WS-BOOKMAS-STATUS         PIC X(02).
000770     05  WS-REJECTS-STATUS         PIC X(02).
000780     05  FILLER                    PIC X(02).
000790 
000800 77  WS-CUSTTRN-EOF-SW             PIC X          VALUE "N".
000810     88  CUSTTRN-EOF               VALUE "Y".
000820 77  WS-CUSTMAS-EOF-SW             PIC X          VALUE "N".
000830     88  CUSTMAS-EOF               VALUE "Y".
000840 77  WS-BOOKMAS-EOF-SW             PIC X          VALUE "N".
000850     88  BOOKMAS-EOF               VALUE "Y".
000860 
000870 77  WS-VALID-FLAG                 PIC X          VALUE "Y".
000880     88  VALID-CUSTOMER            VALUE "Y".
000890 77  WS-UNIQUE-FLAG                PIC X          VALUE "Y".
000900     88  UNIQUE-OK                 VALUE "Y".
000910 77  WS-FOUND-FLAG                 PIC X          VALUE "N".
000920     88  CUSTOMER-FOUND            VALUE "Y".
000930 77  WS-EMAIL-SHAPE-FLAG           PIC X          VALUE "N".
000940     88  VALID-EMAIL-SHAPE         VALUE "Y".
000950 77  WS-OPEN-BOOKING-FLAG          PIC X          VALUE "N".
000960     88  HAS-OPEN-BOOKINGS         VALUE "Y".
000970 
000980 77  WS-REJECT-REASON              PIC X(40).
000990 77  WS-SCAN-IX                    PIC 9(04)      COMP.
001000 77  WS-FOUND-IX                   PIC 9(04)      COMP.
001010 77  WS-AT-COUNT                   PIC 9(02)      COMP.
001020 77  WS-COMPARE-EMAIL              PIC X(60).
001030 77  WS-EMAIL-LOCAL-PART           PIC X(60).
001040 77  WS-EMAIL-DOMAIN-PART          PIC X(60).
001050 77  WS-NEW-CUST-ID                PIC X(10).
001060 77  WS-NEXT-CUST-NUM              PIC 9(06)      COMP  VALUE 1000.
001070 77  WS-CUST-NUM-DISPLAY           PIC 9(06).
001080 
001090 77  WS-CUST-COUNT                 PIC 9(04)      COMP  VALUE ZERO.
001100 77  WS-BOOKED-COUNT                PIC 9(04)     COMP  VALUE ZERO.
001110 
001120 77  WS-ADDED-COUNT                PIC 9(06)      COMP  VALUE ZERO.
001130 77  WS-UPDATED-COUNT              PIC 9(06)      COMP  VALUE ZERO.
001140 77  WS-DELETED-COUNT              PIC 9(06)      COMP  VALUE ZERO.
001150 77  WS-REJECT-COUNT               PIC 9(06)      COMP  VALUE ZERO.
001160 
001170 77  WS-PROGRAM-TITLE              PIC X(40)      VALUE
001180     "CUSTOMER REGISTRATION/MAINTENANCE BATCH".
001190 
001200 01  RJ-STAGING-FIELDS.
001210     05  RJ-BATCH-NAME             PIC X(20).
001220     05  RJ-TRANSACTION-KEY        PIC X(20).
001230     05  RJ-REASON                 PIC X(40).
001240     05  FILLER                    PIC X(02).
001250 
001260 01  WS-CUST-TABLE.
001270     05  WS-CUST-ENTRY OCCURS 5000 TIMES.
001280         10  WS-CUST-ID            PIC X(10).
001290         10  WS-CUST-NAME          PIC X(40).
001300         10  WS-CUST-EMAIL         PIC X(60).
001310         10  WS-CUST-EMAIL-UPPER   PIC X(60).
001320         10  WS-CUST-PHONE         PIC X(10).
001330         10  WS-CUST-ADDRESS       PIC X(80).
001340         10  WS-CUST-PASSWORD      PIC X(20).
001350         10  WS-CUST-BOOKING-COUNT PIC 9(04).
001360         10  WS-CUST-DELETED       PIC X(01).
001370         10  FILLER                PIC X(03).
001380 
001390 01  WS-BOOKED-CUST-TABLE.
001400     05  WS-BOOKED-CUST-ENTRY OCCURS 5000 TIMES.
001410         10  WS-BOOKED-CUST-ID     PIC X(10).
001420         10  FILLER                PIC X(02).
001430 
001440 PROCEDURE DIVISION.
001450 
001460 0000-MAINLINE.
001470 
001480     PERFORM 8700-DISPLAY-START-BANNER THRU 8700-EXIT.
001490     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
001500     PERFORM 1000-PROCESS-CUSTOMER-TRAN THRU 1000-EXIT
001510             UNTIL CUSTTRN-EOF.
001520     PERFORM 1900-WRITE-CONTROL-TOTALS THRU 1900-EXIT.
001530     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
001540     PERFORM 8750-DISPLAY-END-BANNER THRU 8750-EXIT.
001550 
001560     EXIT PROGRAM.
001570 
001580     STOP RUN.
001590 
001600*-------------------------------------------------------------------
001610*    INITIALIZATION - LOAD CUSTOMER MASTER AND BOOKING MASTER INTO
001620*    WORKING STORAGE, PRIME THE FIRST TRANSACTION READ.
001630*-------------------------------------------------------------------
001640 
001650 0100-INITIALIZE-RUN.
001660 
001670     IF RERUN-REQUESTED
001680         DISPLAY "UPSI-0 ON - RERUN DIAGNOSTIC DISPLAY ACTIVE".
001690 
001700     OPEN INPUT  CUSTOMER-TRANSACTION-FILE.
001710     OPEN INPUT  CUSTOMER-MASTER-FILE.
001720     OPEN INPUT  BOOKING-MASTER-FILE.
001730     OPEN OUTPUT REJECT-REPORT-FILE.
001740 
001750     PERFORM 0110-READ-CUSTMAS-RECORD THRU 0110-EXIT.
001760     PERFORM 0120-LOAD-ONE-CUSTOMER THRU 0120-EXIT
001770             UNTIL CUSTMAS-EOF.
001780     CLOSE CUSTOMER-MASTER-FILE.
001790 
001800     PERFORM 0121-READ-BOOKMAS-RECORD THRU 0121-EXIT.
001810     PERFORM 0130-LOAD-ONE-BOOKED-CUST THRU 0130-EXIT
001820             UNTIL BOOKMAS-EOF.
001830     CLOSE BOOKING-MASTER-FILE.
001840 
001850     PERFORM 0200-READ-CUSTTRN-RECORD THRU 0200-EXIT.
001860 
001870 0100-EXIT.
001880     EXIT.
001890 
001900 0110-READ-CUSTMAS-RECORD.
001910 
001920     READ CUSTOMER-MASTER-FILE
001930         AT END
001940             SET CUSTMAS-EOF TO TRUE.
001950 
001960 0110-EXIT.
001970     EXIT.
001980 
001990 0120-LOAD-ONE-CUSTOMER.
002000 
002010     ADD 1                            TO WS-CUST-COUNT.
002020     MOVE CUST-ID          TO WS-CUST-ID          (WS-CUST-COUNT).
002030     MOVE CUST-NAME        TO WS-CUST-NAME        (WS-CUST-COUNT).
002040     MOVE CUST-EMAIL       TO WS-CUST-EMAIL       (WS-CUST-COUNT).
002050     MOVE CUST-EMAIL       TO WS-CUST-EMAIL-UPPER (WS-CUST-COUNT).
002060     INSPECT WS-CUST-EMAIL-UPPER (WS-CUST-COUNT)
002070             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
002080     MOVE CUST-PHONE       TO WS-CUST-PHONE       (WS-CUST-COUNT).
002090     MOVE CUST-ADDRESS     TO WS-CUST-ADDRESS     (WS-CUST-COUNT).
002100     MOVE CUST-PASSWORD    TO WS-CUST-PASSWORD    (WS-CUST-COUNT).
002110     MOVE CUST-BOOKING-COUNT
002120                           TO WS-CUST-BOOKING-COUNT (WS-CUST-COUNT).
002130     MOVE "N"              TO WS-CUST-DELETED     (WS-CUST-COUNT).
002140 
002150     PERFORM 0110-READ-CUSTMAS-RECORD THRU 0110-EXIT.
002160 
002170 0120-EXIT.
002180     EXIT.
002190 
002200 0121-READ-BOOKMAS-RECORD.
002210 
002220     READ BOOKING-MASTER-FILE
002230         AT END
002240             SET BOOKMAS-EOF TO TRUE.
002250 
002260 0121-EXIT.
002270     EXIT.
002280 
002290 0130-LOAD-ONE-BOOKED-CUST.
002300 
002310     IF BOOK-STAT-CONFIRMED
002320         ADD 1 TO WS-BOOKED-COUNT
002330         MOVE BOOK-CUST-ID TO WS-BOOKED-CUST-ID (WS-BOOKED-COUNT).
002340 
002350     PERFORM 0121-READ-BOOKMAS-RECORD THRU 0121-EXIT.
002360 
002370 0130-EXIT.
002380     EXIT.
002390 
002400 0200-READ-CUSTTRN-RECORD.
002410 
002420     READ CUSTOMER-TRANSACTION-FILE
002430         AT END
002440             SET CUSTTRN-EOF TO TRUE.
002450 
002460 0200-EXIT.
002470     EXIT.
002480 
002490*-------------------------------------------------------------------
002500*    TRANSACTION DISPATCH.
002510*-------------------------------------------------------------------
002520 
002530 1000-PROCESS-CUSTOMER-TRAN.
002540 
002550     INSPECT CT-TRAN-CODE  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
002560     INSPECT CT-FIELD-CODE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
002570 
002580     IF CT-TRAN-IS-REGISTER
002590         PERFORM 1100-DO-REGISTER THRU 1100-EXIT
002600     ELSE
002610     IF CT-TRAN-IS-UPDATE
002620         PERFORM 1200-DO-UPDATE THRU 1200-EXIT
002630     ELSE
002640     IF CT-TRAN-IS-DELETE
002650         PERFORM 1300-DO-DELETE THRU 1300-EXIT
002660     ELSE
002670         MOVE "CUSTOMER-BATCH"            TO RJ-BATCH-NAME
002680         MOVE CT-CUST-ID                  TO RJ-TRANSACTION-KEY
002690         MOVE "INVALID TRANSACTION CODE"  TO RJ-REASON
002700         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT.
002710 
002720     PERFORM 0200-READ-CUSTTRN-RECORD THRU 0200-EXIT.
002730 
002740 1000-EXIT.
002750     EXIT.
002760 
002770*-------------------------------------------------------------------
002780*    REGISTER - ADD A NEW CUSTOMER.
002790*-------------------------------------------------------------------
002800 
002810 1100-DO-REGISTER.
002820 
002830     PERFORM 1150-VALIDATE-CUSTOMER-FIELDS THRU 1159-VALIDATE-EXIT.
002840 
002850     IF NOT VALID-CUSTOMER
002860         MOVE "CUSTOMER-BATCH"    TO RJ-BATCH-NAME
002870         MOVE CT-EMAIL            TO RJ-TRANSACTION-KEY
002880         MOVE WS-REJECT-REASON    TO RJ-REASON
002890         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
002900         GO TO 1100-EXIT.
002910 
002920     PERFORM 1170-CHECK-EMAIL-PHONE-UNIQUE THRU 1170-EXIT.
002930 
002940     IF NOT UNIQUE-OK
002950         MOVE "CUSTOMER-BATCH"    TO RJ-BATCH-NAME
002960         MOVE CT-EMAIL            TO RJ-TRANSACTION-KEY
002970         MOVE WS-REJECT-REASON    TO RJ-REASON
002980         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
002990         GO TO 1100-EXIT.
003000 
003010     PERFORM 1180-GENERATE-NEXT-CUST-ID THRU 1180-EXIT.
003020 
003030     ADD 1 TO WS-CUST-COUNT.
003040     MOVE WS-NEW-CUST-ID   TO WS-CUST-ID           (WS-CUST-COUNT).
003050     MOVE CT-NAME          TO WS-CUST-NAME         (WS-CUST-COUNT).
003060     MOVE CT-EMAIL         TO WS-CUST-EMAIL        (WS-CUST-COUNT).
003070     MOVE WS-COMPARE-EMAIL TO WS-CUST-EMAIL-UPPER  (WS-CUST-COUNT).
003080     MOVE CT-PHONE         TO WS-CUST-PHONE        (WS-CUST-COUNT).
003090     MOVE CT-ADDRESS       TO WS-CUST-ADDRESS      (WS-CUST-COUNT).
003100     MOVE CT-PASSWORD      TO WS-CUST-PASSWORD     (WS-CUST-COUNT).
003110     MOVE ZERO             TO WS-CUST-BOOKING-COUNT (WS-CUST-COUNT).
003120     MOVE "N"              TO WS-CUST-DELETED      (WS-CUST-COUNT).
003130     ADD 1 TO WS-ADDED-COUNT.
003140 
003150 1100-EXIT.
003160     EXIT.
003170 
003180 1150-VALIDATE-CUSTOMER-FIELDS.
003190 
003200     MOVE "Y"                 TO WS-VALID-FLAG.
003210     MOVE SPACES               TO WS-REJECT-REASON.
003220 
003230 1151-VALIDATE-NAME.
003240 
003250     IF CT-NAME EQUAL SPACES
003260         MOVE "N"                       TO WS-VALID-FLAG
003270         MOVE "CUSTOMER NAME REQUIRED"  TO WS-REJECT-REASON
003280         GO TO 1159-VALIDATE-EXIT.
003290 
003300 1152-VALIDATE-EMAIL.
003310 
003320     IF CT-EMAIL EQUAL SPACES
003330         MOVE "N"                       TO WS-VALID-FLAG
003340         MOVE "CUSTOMER EMAIL REQUIRED" TO WS-REJECT-REASON
003350         GO TO 1159-VALIDATE-EXIT.
003360 
003370     PERFORM 1153-CHECK-EMAIL-SHAPE THRU 1153-EXIT.
003380 
003390     IF NOT VALID-EMAIL-SHAPE
003400         MOVE "N"                              TO WS-VALID-FLAG
003410         MOVE "CUSTOMER EMAIL FORMAT INVALID"  TO WS-REJECT-REASON
003420         GO TO 1159-VALIDATE-EXIT.
003430 
003440 1153-CHECK-EMAIL-SHAPE.
003450 
003460     MOVE "N"     TO WS-EMAIL-SHAPE-FLAG.
003470     MOVE ZERO    TO WS-AT-COUNT.
003480     INSPECT CT-EMAIL TALLYING WS-AT-COUNT FOR ALL "@".
003490 
003500     IF WS-AT-COUNT NOT EQUAL 1
003510         GO TO 1153-EXIT.
003520 
003530     MOVE SPACES  TO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART.
003540     UNSTRING CT-EMAIL DELIMITED BY "@"
003550         INTO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART.
003560 
003570     IF WS-EMAIL-LOCAL-PART EQUAL SPACES
003580         GO TO 1153-EXIT.
003590     IF WS-EMAIL-DOMAIN-PART EQUAL SPACES
003600         GO TO 1153-EXIT.
003610 
003620     MOVE "Y" TO WS-EMAIL-SHAPE-FLAG.
003630 
003640 1153-EXIT.
003650     EXIT.
003660 
003670 1154-VALIDATE-PHONE.
003680 
003690     IF CT-PHONE EQUAL SPACES
003700         MOVE "N"                        TO WS-VALID-FLAG
003710         MOVE "CUSTOMER PHONE REQUIRED"  TO WS-REJECT-REASON
003720         GO TO 1159-VALIDATE-EXIT.
003730 
003740     IF CT-PHONE NOT NUMERIC
003750         MOVE "N"                                   TO WS-VALID-FLAG
003760         MOVE "CUSTOMER PHONE MUST BE 10 DIGITS"     TO WS-REJECT-REASON
003770         GO TO 1159-VALIDATE-EXIT.
003780 
003790 1155-VALIDATE-PASSWORD.
003800 
003810     IF CT-PASSWORD EQUAL SPACES
003820         MOVE "N"                           TO WS-VALID-FLAG
003830         MOVE "CUSTOMER PASSWORD REQUIRED"  TO WS-REJECT-REASON
003840         GO TO 1159-VALIDATE-EXIT.
003850 
003860     IF CT-PASSWORD (6:1) EQUAL SPACE
003870         MOVE "N"                            TO WS-VALID-FLAG
003880         MOVE "CUSTOMER PASSWORD TOO SHORT"  TO WS-REJECT-REASON
003890         GO TO 1159-VALIDATE-EXIT.
003900 
003910 1159-VALIDATE-EXIT.
003920     EXIT.
003930 
003940 1170-CHECK-EMAIL-PHONE-UNIQUE.
003950 
003960     MOVE "Y"          TO WS-UNIQUE-FLAG.
003970     MOVE CT-EMAIL      TO WS-COMPARE-EMAIL.
003980     INSPECT WS-COMPARE-EMAIL CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003990 
004000     PERFORM 1171-SCAN-ONE-CUSTOMER
004010             VARYING WS-SCAN-IX FROM 1 BY 1
004020             UNTIL WS-SCAN-IX GREATER THAN WS-CUST-COUNT.
004030 
004040 1170-EXIT.
004050     EXIT.
004060 
004070 1171-SCAN-ONE-CUSTOMER.
004080 
004090     IF WS-CUST-DELETED (WS-SCAN-IX) NOT EQUAL "Y"
004100         IF WS-CUST-EMAIL-UPPER (WS-SCAN-IX) EQUAL WS-COMPARE-EMAIL
004110             MOVE "N"                                 TO WS-UNIQUE-FLAG
004120             MOVE "CUSTOMER EMAIL ALREADY ON FILE" TO WS-REJECT-REASON
004130         ELSE
004140         IF WS-CUST-PHONE (WS-SCAN-IX) EQUAL CT-PHONE
004150             MOVE "N"                                 TO WS-UNIQUE-FLAG
004160             MOVE "CUSTOMER PHONE ALREADY ON FILE" TO WS-REJECT-REASON.
004170 
004180 1171-EXIT.
004190     EXIT.
004200 
004210 1180-GENERATE-NEXT-CUST-ID.
004220 
004230     MOVE WS-NEXT-CUST-NUM TO WS-CUST-NUM-DISPLAY.
004240     MOVE SPACES           TO WS-NEW-CUST-ID.
004250 
004260     IF WS-NEXT-CUST-NUM LESS THAN 10000
004270         STRING "CUST" DELIMITED BY SIZE
004280                WS-CUST-NUM-DISPLAY (3:4) DELIMITED BY SIZE
004290             INTO WS-NEW-CUST-ID
004300     ELSE
004310     IF WS-NEXT-CUST-NUM LESS THAN 100000
004320         STRING "CUST" DELIMITED BY SIZE
004330                WS-CUST-NUM-DISPLAY (2:5) DELIMITED BY SIZE
004340             INTO WS-NEW-CUST-ID
004350     ELSE
004360         STRING "CUST" DELIMITED BY SIZE
004370                WS-CUST-NUM-DISPLAY (1:6) DELIMITED BY SIZE
004380             INTO WS-NEW-CUST-ID.
004390 
004400     ADD 1 TO WS-NEXT-CUST-NUM.
004410 
004420 1180-EXIT.
004430     EXIT.
004440 
004450*-------------------------------------------------------------------
004460*    UPDATE - CHANGE ONE FIELD ON AN EXISTING CUSTOMER.
004470*-------------------------------------------------------------------
004480 
004490 1200-DO-UPDATE.
004500 
004510     PERFORM 1210-FIND-CUSTOMER-BY-ID THRU 1210-EXIT.
004520 
004530     IF NOT CUSTOMER-FOUND
004540         MOVE "CUSTOMER-BATCH"        TO RJ-BATCH-NAME
004550         MOVE CT-CUST-ID              TO RJ-TRANSACTION-KEY
004560         MOVE "CUSTOMER NOT ON FILE"  TO RJ-REASON
004570         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
004580         GO TO 1200-EXIT.
004590 
004600     PERFORM 1220-VALIDATE-UPDATE-FIELD THRU 1229-VALIDATE-UPDATE-EXIT.
004610 
004620     IF NOT VALID-CUSTOMER
004630         MOVE "CUSTOMER-BATCH"    TO RJ-BATCH-NAME
004640         MOVE CT-CUST-ID          TO RJ-TRANSACTION-KEY
004650         MOVE WS-REJECT-REASON    TO RJ-REASON
004660         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
004670         GO TO 1200-EXIT.
004680 
004690     IF CT-FIELD-IS-EMAIL
004700         PERFORM 1230-CHECK-UPDATE-UNIQUE THRU 1230-EXIT
004710     ELSE
004720     IF CT-FIELD-IS-PHONE
004730         PERFORM 1230-CHECK-UPDATE-UNIQUE THRU 1230-EXIT
004740     ELSE
004750         MOVE "Y" TO WS-UNIQUE-FLAG.
004760 
004770     IF NOT UNIQUE-OK
004780         MOVE "CUSTOMER-BATCH"    TO RJ-BATCH-NAME
004790         MOVE CT-CUST-ID          TO RJ-TRANSACTION-KEY
004800         MOVE WS-REJECT-REASON    TO RJ-REASON
004810         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
004820         GO TO 1200-EXIT.
004830 
004840     PERFORM 1240-APPLY-UPDATE THRU 1240-EXIT.
004850     ADD 1 TO WS-UPDATED-COUNT.
004860 
004870 1200-EXIT.
004880     EXIT.
004890 
004900 1210-FIND-CUSTOMER-BY-ID.
004910 
004920     MOVE "N"    TO WS-FOUND-FLAG.
004930     MOVE ZERO   TO WS-FOUND-IX.
004940 
004950     PERFORM 1211-SCAN-FOR-ID
004960             VARYING WS-SCAN-IX FROM 1 BY 1
004970             UNTIL WS-SCAN-IX GREATER THAN WS-CUST-COUNT
004980                OR CUSTOMER-FOUND.
004990 
005000 1210-EXIT.
005010     EXIT.
005020 
005030 1211-SCAN-FOR-ID.
005040 
005050     IF WS-CUST-DELETED (WS-SCAN-IX) NOT EQUAL "Y"
005060         IF WS-CUST-ID (WS-SCAN-IX) EQUAL CT-CUST-ID
005070             MOVE "Y"        TO WS-FOUND-FLAG
005080             MOVE WS-SCAN-IX TO WS-FOUND-IX.
005090 
005100 1211-EXIT.
005110     EXIT.
005120 
005130 1220-VALIDATE-UPDATE-FIELD.
005140 
005150     MOVE "Y"     TO WS-VALID-FLAG.
005160     MOVE SPACES   TO WS-REJECT-REASON.
005170 
005180     IF CT-FIELD-IS-NAME
005190         IF CT-NAME EQUAL SPACES
005200             MOVE "N"                       TO WS-VALID-FLAG
005210             MOVE "CUSTOMER NAME REQUIRED"  TO WS-REJECT-REASON.
005220 
005230 1221-VALIDATE-UPDATE-EMAIL.
005240 
005250     IF CT-FIELD-IS-EMAIL
005260         IF CT-EMAIL EQUAL SPACES
005270             MOVE "N"                        TO WS-VALID-FLAG
005280             MOVE "CUSTOMER EMAIL REQUIRED"  TO WS-REJECT-REASON
005290         ELSE
005300             PERFORM 1153-CHECK-EMAIL-SHAPE THRU 1153-EXIT
005310             IF NOT VALID-EMAIL-SHAPE
005320                 MOVE "N"                              TO WS-VALID-FLAG
005330                 MOVE "CUSTOMER EMAIL FORMAT INVALID" TO WS-REJECT-REASON.
005340 
005350 1222-VALIDATE-UPDATE-PHONE.
005360 
005370     IF CT-FIELD-IS-PHONE
005380         IF CT-PHONE EQUAL SPACES
005390             MOVE "N"                        TO WS-VALID-FLAG
005400             MOVE "CUSTOMER PHONE REQUIRED"  TO WS-REJECT-REASON
005410         ELSE
005420         IF CT-PHONE NOT NUMERIC
005430             MOVE "N"                                 TO WS-VALID-FLAG
005440             MOVE "CUSTOMER PHONE MUST BE 10 DIGITS"  TO WS-REJECT-REASON.
005450 
005460 1223-VALIDATE-UPDATE-PASSWORD.
005470 
005480     IF CT-FIELD-IS-PASSWORD
005490         IF CT-PASSWORD EQUAL SPACES
005500             MOVE "N"                           TO WS-VALID-FLAG
005510             MOVE "CUSTOMER PASSWORD REQUIRED"  TO WS-REJECT-REASON
005520         ELSE
005530         IF CT-PASSWORD (6:1) EQUAL SPACE
005540             MOVE "N"                            TO WS-VALID-FLAG
005550             MOVE "CUSTOMER PASSWORD TOO SHORT"  TO WS-REJECT-REASON.
005560 
005570 1229-VALIDATE-UPDATE-EXIT.
005580     EXIT.
005590 
005600 1230-CHECK-UPDATE-UNIQUE.
005610 
005620     MOVE "Y" TO WS-UNIQUE-FLAG.
005630 
005640     IF CT-FIELD-IS-EMAIL
005650         MOVE CT-EMAIL TO WS-COMPARE-EMAIL
005660         INSPECT WS-COMPARE-EMAIL CONVERTING LOWER-ALPHA TO UPPER-ALPHA
005670         PERFORM 1231-SCAN-EMAIL-EXCLUDE-SELF
005680                 VARYING WS-SCAN-IX FROM 1 BY 1
005690                 UNTIL WS-SCAN-IX GREATER THAN WS-CUST-COUNT.
005700 
005710     IF CT-FIELD-IS-PHONE
005720         PERFORM 1232-SCAN-PHONE-EXCLUDE-SELF
005730                 VARYING WS-SCAN-IX FROM 1 BY 1
005740                 UNTIL WS-SCAN-IX GREATER THAN WS-CUST-COUNT.
005750 
005760 1230-EXIT.
005770     EXIT.
005780 
005790 1231-SCAN-EMAIL-EXCLUDE-SELF.
005800 
005810     IF WS-SCAN-IX NOT EQUAL WS-FOUND-IX
005820         IF WS-CUST-DELETED (WS-SCAN-IX) NOT EQUAL "Y"
005830             IF WS-CUST-EMAIL-UPPER (WS-SCAN-IX) EQUAL WS-COMPARE-EMAIL
005840                 MOVE "N"                             TO WS-UNIQUE-FLAG
005850                 MOVE "CUSTOMER EMAIL ALREADY ON FILE"
005860                     TO WS-REJECT-REASON.
005870 
005880 1231-EXIT.
005890     EXIT.
005900 
005910 1232-SCAN-PHONE-EXCLUDE-SELF.
005920 
005930     IF WS-SCAN-IX NOT EQUAL WS-FOUND-IX
005940         IF WS-CUST-DELETED (WS-SCAN-IX) NOT EQUAL "Y"
005950             IF WS-CUST-PHONE (WS-SCAN-IX) EQUAL CT-PHONE
005960                 MOVE "N"                             TO WS-UNIQUE-FLAG
005970                 MOVE "CUSTOMER PHONE ALREADY ON FILE"
005980                     TO WS-REJECT-REASON.
005990 
006000 1232-EXIT.
006010     EXIT.
006020 
006030 1240-APPLY-UPDATE.
006040 
006050     IF CT-FIELD-IS-NAME
006060         MOVE CT-NAME TO WS-CUST-NAME (WS-FOUND-IX).
006070     IF CT-FIELD-IS-EMAIL
006080         MOVE CT-EMAIL         TO WS-CUST-EMAIL       (WS-FOUND-IX)
006090         MOVE WS-COMPARE-EMAIL TO WS-CUST-EMAIL-UPPER (WS-FOUND-IX).
006100     IF CT-FIELD-IS-PHONE
006110         MOVE CT-PHONE TO WS-CUST-PHONE (WS-FOUND-IX).
006120     IF CT-FIELD-IS-ADDRESS
006130         MOVE CT-ADDRESS TO WS-CUST-ADDRESS (WS-FOUND-IX).
006140     IF CT-FIELD-IS-PASSWORD
006150         MOVE CT-PASSWORD TO WS-CUST-PASSWORD (WS-FOUND-IX).
006160 
006170 1240-EXIT.
006180     EXIT.
006190 
006200*-------------------------------------------------------------------
006210*    DELETE - REMOVE A CUSTOMER IF NO CONFIRMED BOOKING EXISTS.
006220*-------------------------------------------------------------------
006230 
006240 1300-DO-DELETE.
006250 
006260     PERFORM 1210-FIND-CUSTOMER-BY-ID THRU 1210-EXIT.
006270 
006280     IF NOT CUSTOMER-FOUND
006290         MOVE "CUSTOMER-BATCH"        TO RJ-BATCH-NAME
006300         MOVE CT-CUST-ID              TO RJ-TRANSACTION-KEY
006310         MOVE "CUSTOMER NOT ON FILE"  TO RJ-REASON
006320         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
006330         GO TO 1300-EXIT.
006340 
006350     PERFORM 1310-CHECK-OPEN-BOOKINGS THRU 1310-EXIT.
006360 
006370     IF HAS-OPEN-BOOKINGS
006380         MOVE "CUSTOMER-BATCH"                     TO RJ-BATCH-NAME
006390         MOVE CT-CUST-ID                           TO RJ-TRANSACTION-KEY
006400         MOVE "CUSTOMER HAS CONFIRMED BOOKINGS"    TO RJ-REASON
006410         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
006420         GO TO 1300-EXIT.
006430 
006440     MOVE "Y" TO WS-CUST-DELETED (WS-FOUND-IX).
006450     ADD 1 TO WS-DELETED-COUNT.
006460 
006470 1300-EXIT.
006480     EXIT.
006490 
006500 1310-CHECK-OPEN-BOOKINGS.
006510 
006520     MOVE "N" TO WS-OPEN-BOOKING-FLAG.
006530 
006540     PERFORM 1311-SCAN-BOOKED-CUST
006550             VARYING WS-SCAN-IX FROM 1 BY 1
006560             UNTIL WS-SCAN-IX GREATER THAN WS-BOOKED-COUNT
006570                OR HAS-OPEN-BOOKINGS.
006580 
006590 1310-EXIT.
006600     EXIT.
006610 
006620 1311-SCAN-BOOKED-CUST.
006630 
006640     IF WS-BOOKED-CUST-ID (WS-SCAN-IX) EQUAL CT-CUST-ID
006650         MOVE "Y" TO WS-OPEN-BOOKING-FLAG.
006660 
006670 1311-EXIT.
006680     EXIT.
006690 
006700*-------------------------------------------------------------------
006710*    CONTROL TOTALS.
006720*-------------------------------------------------------------------
006730 
006740 1900-WRITE-CONTROL-TOTALS.
006750 
006760     DISPLAY "CUSTOMER BATCH CONTROL TOTALS".
006770     DISPLAY "  CUSTOMERS ADDED . . . . . " WS-ADDED-COUNT.
006780     DISPLAY "  CUSTOMERS UPDATED . . . . " WS-UPDATED-COUNT.
006790     DISPLAY "  CUSTOMERS DELETED . . . . " WS-DELETED-COUNT.
006800     DISPLAY "  TRANSACTIONS REJECTED . . " WS-REJECT-COUNT.
006810 
006820 1900-EXIT.
006830     EXIT.
006840 
006850*-------------------------------------------------------------------
006860*    TERMINATION - REWRITE THE CUSTOMER MASTER FROM THE TABLE.
006870*-------------------------------------------------------------------
006880 
006890 0900-TERMINATE-RUN.
006900 
006910     OPEN OUTPUT CUSTOMER-MASTER-FILE.
006920 
006930     PERFORM 0910-WRITE-ONE-CUSTOMER
006940             VARYING WS-SCAN-IX FROM 1 BY 1
006950             UNTIL WS-SCAN-IX GREATER THAN WS-CUST-COUNT.
006960 
006970     CLOSE CUSTOMER-MASTER-FILE.
006980     CLOSE CUSTOMER-TRANSACTION-FILE.
006990     CLOSE REJECT-REPORT-FILE.
007000 
007010 0900-EXIT.
007020     EXIT.
007030 
007040 0910-WRITE-ONE-CUSTOMER.
007050 
007060     IF WS-CUST-DELETED (WS-SCAN-IX) NOT EQUAL "Y"
007070         MOVE WS-CUST-ID             (WS-SCAN-IX) TO CUST-ID
007080         MOVE WS-CUST-NAME           (WS-SCAN-IX) TO CUST-NAME
007090         MOVE WS-CUST-EMAIL          (WS-SCAN-IX) TO CUST-EMAIL
007100         MOVE WS-CUST-PHONE          (WS-SCAN-IX) TO CUST-PHONE
007110         MOVE WS-CUST-ADDRESS        (WS-SCAN-IX) TO CUST-ADDRESS
007120         MOVE WS-CUST-PASSWORD       (WS-SCAN-IX) TO CUST-PASSWORD
007130         MOVE WS-CUST-BOOKING-COUNT  (WS-SCAN-IX) TO CUST-BOOKING-COUNT
007140         WRITE CUSTOMER-RECORD.
007150 
007160 0910-EXIT.
007170     EXIT.
007180 
007190     COPY "PLDATE.CBL".
007200     COPY "PLBANNER.CBL".
007210     COPY "PLREJECT.CBL".
