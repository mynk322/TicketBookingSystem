000100*
000110*    PLREJECT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared paragraph - writes one line to the REJECT-FILE.  Common
000150*    to all three batch programs so a single audit trail is kept no
000160*    matter which batch step rejected the transaction.  Parallels
000170*    this shop's PLGENERAL.CBL habit of centralizing routines that
000180*    every maintenance program needs.
000190*-------------------------------------------------------------------
000200*    Fields expected to be set by the caller before the PERFORM:
000210*
000220*       RJ-BATCH-NAME    - which batch is rejecting (CUST/BOOK/PAY)
000230*       RJ-TRANSACTION-KEY - the key of the rejected transaction
000240*       RJ-REASON        - one-line reject reason
000250*-------------------------------------------------------------------
000260*    93/07/19 RSK TICKT009 INITIAL VERSION.                      CHG0001 
000270*    98/12/01 LMF TICKT031 Y2K SWEEP - NO DATE FIELDS HERE, NO   CHG0002 
000280*             LMF          CHANGE REQUIRED.                      CHG0002 
000290*-------------------------------------------------------------------
000300 
000310 8900-WRITE-REJECT-LINE.
000320 
000330     MOVE SPACES              TO REJECT-LINE.
000340     MOVE RJ-BATCH-NAME       TO RJ-OUT-BATCH-NAME.
000350     MOVE RJ-TRANSACTION-KEY  TO RJ-OUT-TRANSACTION-KEY.
000360     MOVE RJ-REASON           TO RJ-OUT-REASON.
000370     WRITE REJECT-LINE.
000380     ADD 1                    TO WS-REJECT-COUNT.
000390 
000400 8900-EXIT.
000410     EXIT.
