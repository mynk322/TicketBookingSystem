000100*
000110*    PLBANNER.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared paragraphs - start-of-run and end-of-run banner lines,
000150*    written to SYSOUT so the operator log shows which batch ran,
000160*    when, and how it came out.  Kept as one shared copybook so all
000170*    three batch steps stamp the same banner format instead of each
000180*    program growing its own.
000190*-------------------------------------------------------------------
000200*    93/02/02 RSK TICKT005 INITIAL VERSION.                      CHG0001 
000210*-------------------------------------------------------------------
000220 
000230 8700-DISPLAY-START-BANNER.
000240 
000250     PERFORM 8500-STAMP-RUN-DATE THRU 8500-EXIT.
000260     DISPLAY "===================================================".
000270     DISPLAY WS-PROGRAM-TITLE.
000280     DISPLAY "RUN DATE " GDTV-RUN-CCYY "-" GDTV-RUN-MM "-" GDTV-RUN-DD.
000290     DISPLAY "===================================================".
000300 
000310 8700-EXIT.
000320     EXIT.
000330 
000340 8750-DISPLAY-END-BANNER.
000350 
000360     DISPLAY "---------------------------------------------------".
000370     DISPLAY WS-PROGRAM-TITLE " - RUN COMPLETE".
000380     DISPLAY "---------------------------------------------------".
000390 
000400 8750-EXIT.
000410     EXIT.
