000100*
000110*    SLPAYT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the payment transaction input
000150*    (PAYTRN) - one PAYMENT, REFUND or RETRY request per line.
000160*-------------------------------------------------------------------
000170*    93/05/03 RSK TICKT006 INITIAL VERSION.                      CHG0001 
000180*-------------------------------------------------------------------
000190 
000200     SELECT PAYMENT-TRANSACTION-FILE ASSIGN TO PAYTRN
000210         ORGANIZATION IS LINE SEQUENTIAL
000220         FILE STATUS IS WS-PAYTRN-STATUS.
