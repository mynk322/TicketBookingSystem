000100*
000110*    FDSHOWM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layouts for the show/seat master (SHOWMAS).  Two
000150*    physical record types share the file, told apart by
000160*    SM-REC-TYPE - 'H' for a show header, 'T' for a seat detail
000170*    line under the header that precedes it.  One FD, one file, so
000180*    the header and its seats read back in the same physical order
000190*    they were written in.
000200*-------------------------------------------------------------------
000210*    93/03/15 RSK TICKT004 INITIAL VERSION.                      CHG0001 
000220*-------------------------------------------------------------------
000230 
000240 FD  SHOW-SEAT-MASTER-FILE
000250     RECORDING MODE IS F
000260     LABEL RECORDS ARE STANDARD.
000270 
000280 01  SHOW-RECORD.
000290     05  SM-REC-TYPE               PIC X(01).
000300         88  SM-REC-IS-SHOW        VALUE "H".
000310     05  SHOW-ID                   PIC 9(05).
000320     05  SHOW-MOVIE-ID             PIC 9(05).
000330     05  SHOW-SCREEN-ID            PIC 9(05).
000340     05  SHOW-START-TIME           PIC 9(04).
000350     05  SHOW-SEAT-COUNT           PIC 9(04).
000360     05  FILLER                    PIC X(16).
000370 
000380 01  SHOW-TIME-PARTS REDEFINES SHOW-RECORD.
000390     05  FILLER                    PIC X(16).
000400     05  SHOW-START-HH             PIC 99.
000410     05  SHOW-START-MM             PIC 99.
000420     05  FILLER                    PIC X(20).
000430 
000440 01  SEAT-RECORD.
000450     05  ST-REC-TYPE               PIC X(01).
000460         88  ST-REC-IS-SEAT        VALUE "T".
000470     05  SEAT-SHOW-ID              PIC 9(05).
000480     05  SEAT-NUMBER               PIC 9(04).
000490     05  SEAT-CATEGORY             PIC X(08).
000500     05  SEAT-AVAILABLE            PIC X(01).
000510         88  SEAT-IS-AVAILABLE     VALUE "Y".
000520         88  SEAT-IS-SOLD          VALUE "N".
000530     05  FILLER                    PIC X(21).
