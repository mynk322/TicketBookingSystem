000100*
000110*    FDRPT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layouts for the two print files shared across
000150*    all three batches.  REJECT-LINE is the audit-trail line written
000160*    by PLREJECT.CBL for any transaction any batch turns down.
000170*    PAYMENT-SUMMARY-LINE carries both the per-customer detail row
000180*    and the end-of-file grand-total row off one image - the
000190*    revenue/refund columns just stay spaces on a detail row.
000200*-------------------------------------------------------------------
000210*    93/01/08 RSK TICKT001 INITIAL VERSION - REJECT-LINE ONLY.   CHG0001 
000220*    93/05/03 RSK TICKT006 ADDED PAYMENT-SUMMARY-REPORT-FILE     CHG0002 
000230*             RSK          RECORDS FOR THE NEW PAYRPT CONTROL    CHG0002 
000240*             RSK          BREAK REPORT.                         CHG0002 
000250*-------------------------------------------------------------------
000260 
000270 FD  REJECT-REPORT-FILE
000280     RECORDING MODE IS V.
000290 
000300 01  REJECT-LINE.
000310     05  RJ-OUT-BATCH-NAME         PIC X(20).
000320     05  FILLER                    PIC X(02).
000330     05  RJ-OUT-TRANSACTION-KEY    PIC X(20).
000340     05  FILLER                    PIC X(02).
000350     05  RJ-OUT-REASON             PIC X(40).
000360     05  FILLER                    PIC X(16).
000370 
000380 FD  PAYMENT-SUMMARY-REPORT-FILE
000390     RECORDING MODE IS V.
000400 
000410 01  PAYMENT-SUMMARY-HEADING-LINE.
000420     05  FILLER                    PIC X(37) VALUE
000430         "CUSTOMER-ID   TOTAL-PMTS   SUCCESS   ".
000440     05  FILLER                    PIC X(34) VALUE
000450         "FAILED   TOTAL-AMOUNT   AVG-AMOUNT".
000460     05  FILLER                    PIC X(29) VALUE SPACES.
000470 
000480 01  PAYMENT-SUMMARY-LINE.
000490     05  PS-CUST-ID                PIC X(11).
000500     05  FILLER                    PIC X(02).
000510     05  PS-TOTAL-PMTS             PIC ZZZ9.
000520     05  FILLER                    PIC X(06).
000530     05  PS-SUCCESS-PMTS           PIC ZZZ9.
000540     05  FILLER                    PIC X(06).
000550     05  PS-FAILED-PMTS            PIC ZZZ9.
000560     05  FILLER                    PIC X(06).
000570     05  PS-TOTAL-AMOUNT           PIC ZZZ,ZZZ.99.
000580     05  FILLER                    PIC X(03).
000590     05  PS-AVG-AMOUNT             PIC ZZZ,ZZZ.99.
000600     05  FILLER                    PIC X(03).
000610     05  PS-REVENUE-AMOUNT         PIC ZZZ,ZZZ.99.
000620     05  FILLER                    PIC X(03).
000630     05  PS-REFUND-AMOUNT          PIC ZZZ,ZZZ.99.
000640     05  FILLER                    PIC X(08).
