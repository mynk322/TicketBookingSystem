000100*
000110*    PLPRICE.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared paragraphs - load and search the seat-category price
000150*    table declared in WSPRICE.CBL.  COPY'd into BOOKING-BATCH's
000160*    PROCEDURE DIVISION.
000170*-------------------------------------------------------------------
000180*    93/09/14 RSK TICKT013 INITIAL VERSION.                      CHG0001 
000190*-------------------------------------------------------------------
000200 
000210 8000-LOAD-PRICE-TABLE.
000220 
000230     PERFORM 8010-LOAD-ONE-PRICE-ENTRY
000240             VARYING WS-PRICE-LOAD-IX FROM 1 BY 1
000250             UNTIL WS-PRICE-LOAD-IX GREATER THAN 4.
000260 
000270 8000-EXIT.
000280     EXIT.
000290 
000300 8010-LOAD-ONE-PRICE-ENTRY.
000310 
000320     MOVE WS-PRICE-LOAD-CATEGORY (WS-PRICE-LOAD-IX)
000330       TO WS-PRICE-CATEGORY      (WS-PRICE-LOAD-IX).
000340     MOVE WS-PRICE-LOAD-AMOUNT   (WS-PRICE-LOAD-IX)
000350       TO WS-PRICE-AMOUNT        (WS-PRICE-LOAD-IX).
000360 
000370 8010-EXIT.
000380     EXIT.
000390 
000400 8100-LOOKUP-SEAT-PRICE.
000410 
000420     MOVE "N"                 TO WS-SEAT-PRICE-FOUND.
000430     MOVE WS-DEFAULT-SEAT-PRICE TO WS-LOOKED-UP-PRICE.
000440 
000450     SET WS-PRICE-IX TO 1.
000460     SEARCH WS-PRICE-ENTRY
000470         AT END
000480             NEXT SENTENCE
000490         WHEN WS-PRICE-CATEGORY (WS-PRICE-IX) EQUAL WS-SEARCH-CATEGORY
000500             MOVE "Y"                          TO WS-SEAT-PRICE-FOUND
000510             MOVE WS-PRICE-AMOUNT (WS-PRICE-IX) TO WS-LOOKED-UP-PRICE.
000520 
000530 8100-EXIT.
000540     EXIT.
