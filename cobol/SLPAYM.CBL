000100*
000110*    SLPAYM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the payment master (PAYMAS).
000150*-------------------------------------------------------------------
000160*    93/05/03 RSK TICKT006 INITIAL VERSION.                      CHG0001 
000170*-------------------------------------------------------------------
000180 
000190     SELECT PAYMENT-MASTER-FILE ASSIGN TO PAYMAS
000200         ORGANIZATION IS SEQUENTIAL
000210         ACCESS MODE IS SEQUENTIAL
000220         FILE STATUS IS WS-PAYMAS-STATUS.
