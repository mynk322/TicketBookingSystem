000100*
000110*    WSBOOKT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared WORKING-STORAGE - the booking master kept as a table in
000150*    memory.  BOOKMAS is plain SEQUENTIAL with no KSDS support, so
000160*    both BOOKING-BATCH and PAYMENT-BATCH load the whole file into
000170*    this table at the start of their run and rewrite the table back
000180*    out to BOOKMAS at the end - the same old-master-in/new-master-
000190*    out technique CUSTOMER-BATCH-MAINTENANCE uses against CUSTMAS.
000200*    Loading and rewriting live in PLBOOKT.CBL so the technique is
000210*    written once and shared by both programs.
000220*-------------------------------------------------------------------
000230*    93/04/12 RSK TICKT005 INITIAL VERSION - TABLE SIZED FOR     CHG0001 
000240*             RSK          6000 BOOKINGS ON FILE.                CHG0001 
000250*-------------------------------------------------------------------
000260 
000270 01  WS-BOOK-TABLE.
000280     05  WS-BOOK-ENTRY OCCURS 6000 TIMES
000290                        INDEXED BY WS-BOOK-IX WS-BOOK-SRCH-IX.
000300         10  WS-BOOK-ID            PIC X(09).
000310         10  WS-BOOK-CUST-ID       PIC X(10).
000320         10  WS-BOOK-SHOW-ID       PIC 9(05).
000330         10  WS-BOOK-SEAT-COUNT    PIC 9(02).
000340         10  WS-BOOK-SEAT-NUM OCCURS 10 TIMES
000350                                   PIC 9(04).
000360         10  WS-BOOK-TOTAL-AMOUNT  PIC S9(07)V99 COMP-3.
000370         10  WS-BOOK-STATUS        PIC X(09).
000380         10  WS-BOOK-PAYMENT-ID    PIC 9(06).
000390         10  FILLER                PIC X(03).
000400 
000410 77  WS-BOOK-COUNT                 PIC 9(04) COMP VALUE ZERO.
000420 77  WS-NEXT-BOOK-NUM              PIC 9(05) COMP VALUE 10001.
