000100 IDENTIFICATION DIVISION.
000110*
000120*-------------------------------------------------------------------
000130*    BOOKING-BATCH
000140*-------------------------------------------------------------------
000150*    Reads the seat-booking request file (BOOKTRN) against the
000160*    show/seat master (SHOWMAS) and the booking master (BOOKMAS).
000170*    Every requested seat in a transaction is checked before any
000180*    seat is marked sold - reject-all-or-book-all, no partial
000190*    bookings.  Confirmed bookings are priced from the seat-category
000200*    price table and posted to BOOKMAS as BOOK-STATUS CONFIRMED -
000210*    BOOK-STATUS only ever holds CONFIRMED or CANCELLED on this
000220*    file, so a booking is CONFIRMED from the moment it posts here,
000230*    paid or not.  The payment batch that runs after this one just
000240*    stamps BOOK-PAYMENT-ID once a payment posts against it; its
000250*    MOVE of "CONFIRMED" onto an already-CONFIRMED row is a no-op.
000260*-------------------------------------------------------------------
000270*    93/04/12 DJP TICKT005 INITIAL VERSION.                      CHG0001 
000280*    93/09/14 DJP TICKT013 ADDED PRICING TABLE LOOKUP FOR        CHG0002 
000290*             DJP          BOOK-TOTAL-AMOUNT - PREVIOUSLY POSTED CHG0002 
000300*             DJP          ZERO.                                 CHG0002 
000310*    94/06/09 RSK TICKT018 2210 NOW CHECKS FOR THE SAME SEAT     CHG0003 
000320*             RSK          NUMBER LISTED TWICE IN ONE REQUEST -  CHG0003 
000330*             RSK          WAS SLIPPING THROUGH AND BEING SOLD   CHG0003 
000340*             RSK          TWICE ON THE SAME BOOKING.            CHG0003 
000350*    98/11/17 LMF TICKT031 Y2K SWEEP - NO DATE ARITHMETIC IN     CHG0004 
000360*             LMF          THIS PROGRAM, NO CHANGE REQUIRED.     CHG0004 
000370*    01/06/12 DJP TICKT038 ADDED 2950-REWRITE-SHOW-SEAT-MASTER SOCHG0005 
000380*             DJP          SEAT AVAILABILITY POSTED BY THIS RUN ICHG0005 
000390*             DJP          WRITTEN BACK TO SHOWMAS INSTEAD OF BEICHG0005 
000400*             DJP          DROPPED AT END OF RUN.  ALSO ADDED    CHG0005 
000410*             DJP          CUSTMAS ACCESS TO POST BOOK-CUST-ID'S CHG0005 
000420*             DJP          BOOKING COUNT.                        CHG0005 
000430*    01/07/23 RSK TICKT040 2300 WAS POSTING AN UNDOCUMENTED      CHG0006 
000440*             RSK          "PENDING" BOOK-STATUS WITH NO 88-LEVELCHG0006 
000450*             RSK          BEHIND IT - A BOOKING THAT NEVER GOT ACHG0006 
000460*             RSK          PAYMENT STAYED INVISIBLE TO THE DELETECHG0006 
000470*             RSK          GUARD IN CUSTOMER-BATCH-MAINTENANCE, WCHG0006 
000480*             RSK          ONLY LOOKS AT CONFIRMED ROWS.  BOOKINGCHG0006 
000490*             RSK          NOW POST CONFIRMED AT CREATION, MATCHICHG0006 
000500*             RSK          BOOK-STATUS'S TWO DOCUMENTED VALUES.  CHG0006 
000510*-------------------------------------------------------------------
000520 
000530 PROGRAM-ID.    BOOKING-BATCH.
000540 AUTHOR.        D J PETERS.
000550 INSTALLATION.  CORPORATE DATA PROCESSING.
000560 DATE-WRITTEN.  APRIL 1993.
000570 DATE-COMPILED.
000580 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000590 
000600 ENVIRONMENT DIVISION.
000610 
000620 CONFIGURATION SECTION.
000630 
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS SEAT-CAT-CLASS IS "A" THRU "Z"
000670     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000680            OFF STATUS IS NORMAL-DAILY-RUN.
000690 
000700 INPUT-OUTPUT SECTION.
000710 
000720 FILE-CONTROL.
000730 
000740     COPY "SLBOOKT.CBL".
000750     COPY "SLSHOWM.CBL".
000760     COPY "SLBOOKM.CBL".
000770     COPY "SLCUSTM.CBL".
000780     COPY "SLRPT.CBL".
000790 
000800 DATA DIVISION.
000810 
000820 FILE SECTION.
000830 
000840     COPY "FDBOOKT.CBL".
000850     COPY "FDSHOWM.CBL".
000860     COPY "FDBOOKM.CBL".
000870     COPY "FDCUSTM.CBL".
000880     COPY "FDRPT.CBL".
000890 
000900 WORKING-STORAGE SECTION.
000910 
000920     COPY "WSDATE.CBL".
000930     COPY "WSSHOWM.CBL".
000940     COPY "WSPRICE.CBL".
000950     COPY "WSBOOKT.CBL".
000960 
000970 01  WS-FILE-STATUS-AREA.
000980     05  WS-BOOKTRN-STATUS         PIC X(02).
000990     05  WS-SHOWMAS-STATUS         PIC X(02).
001000     05  WS-BOOKMAS-STATUS         PIC X(02).
001010     05  WS-CUSTMAS-STATUS         PIC X(02).
001020     05  WS-REJECTS-STATUS         PIC X(02).
001030     05  WS-PAYRPT-STATUS          PIC X(02).
001040     05  FILLER                    PIC X(02).
001050 
001060 77  WS-BOOKTRN-EOF-SW             PIC X          VALUE "N".
001070     88  BOOKTRN-EOF               VALUE "Y".
001080 77  WS-SHOWMAS-EOF-SW             PIC X          VALUE "N".
001090     88  SHOWMAS-EOF               VALUE "Y".
001100 77  WS-BOOKMAS-EOF-SW             PIC X          VALUE "N".
001110     88  BOOKMAS-EOF               VALUE "Y".
001120 77  WS-CUSTMAS-EOF-SW             PIC X          VALUE "N".
001130     88  CUSTMAS-EOF               VALUE "Y".
001140 
001150 77  WS-REQUEST-OK-FLAG            PIC X          VALUE "Y".
001160     88  REQUEST-IS-BOOKABLE       VALUE "Y".
001170 
001180 77  WS-SCAN-IX                    PIC 9(04)      COMP.
001190 77  WS-SEAT-SUB                   PIC 9(02)      COMP.
001200 77  WS-DUP-SUB                    PIC 9(02)      COMP.
001210 77  WS-SHOW-SEAT-SUB              PIC 9(04)      COMP.
001220 77  WS-SHOW-FOUND-IX              PIC 9(04)      COMP.
001230 77  WS-SEAT-FOUND-IX              PIC 9(04)      COMP.
001240 77  WS-CUST-FOUND-IX              PIC 9(04)      COMP.
001250 77  WS-BOOK-TRAN-AMOUNT           PIC S9(07)V99 COMP-3 VALUE ZERO.
001260 77  WS-NEW-BOOK-ID                PIC X(09).
001270 77  WS-BOOK-NUM-DISPLAY           PIC 9(05).
001280 
001290 77  WS-BOOK-CREATED-COUNT         PIC 9(06)      COMP  VALUE ZERO.
001300 77  WS-SEATS-SOLD-COUNT           PIC 9(06)      COMP  VALUE ZERO.
001310 77  WS-REJECT-COUNT               PIC 9(06)      COMP  VALUE ZERO.
001320 77  WS-TOTAL-AMOUNT-BOOKED        PIC S9(09)V99 COMP-3 VALUE ZERO.
001330 
001340 77  WS-PROGRAM-TITLE              PIC X(40)      VALUE
001350     "BOOKING BATCH - SEAT AVAILABILITY/PRICE".
001360 
001370 01  RJ-STAGING-FIELDS.
001380     05  RJ-BATCH-NAME             PIC X(20).
001390     05  RJ-TRANSACTION-KEY        PIC X(20).
001400     05  RJ-REASON                 PIC X(40).
001410     05  FILLER                    PIC X(02).
001420 
001430 01  WS-SEAT-CHECK-TABLE.
001440     05  WS-SEAT-CHECK-ENTRY OCCURS 10 TIMES.
001450         10  WS-SEAT-CHECK-NUMBER  PIC 9(04).
001460         10  WS-SEAT-CHECK-IX      PIC 9(04)      COMP.
001470         10  FILLER                PIC X(02).
001480 
001490*-------------------------------------------------------------------
001500*    CUSTMAS kept as its own table here rather than through a shared
001510*    PLBOOKT.CBL-style copybook - this program only ever finds one
001520*    customer per posted booking and bumps a single count field, not
001530*    the full register/update/delete maintenance CUSTOMER-BATCH-
001540*    MAINTENANCE does against the same file.
001550*-------------------------------------------------------------------
001560 01  WS-CUST-TABLE.
001570     05  WS-CUST-ENTRY OCCURS 5000 TIMES
001580                        INDEXED BY WS-CUST-IX WS-CUST-SRCH-IX.
001590         10  WS-CUST-TAB-ID            PIC X(10).
001600         10  WS-CUST-TAB-NAME          PIC X(40).
001610         10  WS-CUST-TAB-EMAIL         PIC X(60).
001620         10  WS-CUST-TAB-PHONE         PIC X(10).
001630         10  WS-CUST-TAB-ADDRESS       PIC X(80).
001640         10  WS-CUST-TAB-PASSWORD      PIC X(20).
001650         10  WS-CUST-TAB-BOOKING-COUNT PIC 9(04).
001660         10  FILLER                    PIC X(03).
001670 77  WS-CUST-COUNT                 PIC 9(04)      COMP  VALUE ZERO.
001680 
001690 PROCEDURE DIVISION.
001700 
001710 0000-MAINLINE.
001720 
001730     PERFORM 8700-DISPLAY-START-BANNER THRU 8700-EXIT.
001740     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
001750 
001760     PERFORM 2100-PROCESS-BOOKING-TRAN THRU 2100-EXIT
001770             UNTIL BOOKTRN-EOF.
001780 
001790     PERFORM 2900-WRITE-CONTROL-TOTALS THRU 2900-EXIT.
001800     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
001810     PERFORM 8750-DISPLAY-END-BANNER THRU 8750-EXIT.
001820 
001830     EXIT PROGRAM.
001840 
001850     STOP RUN.
001860 
001870 0100-INITIALIZE-RUN.
001880 
001890     IF RERUN-REQUESTED
001900         DISPLAY "BOOKING-BATCH - UPSI-0 ON - RERUN OF PRIOR DATE".
001910 
001920     OPEN INPUT  BOOKING-TRANSACTION-FILE
001930                 SHOW-SEAT-MASTER-FILE
001940                 BOOKING-MASTER-FILE
001950                 CUSTOMER-MASTER-FILE.
001960     OPEN OUTPUT REJECT-REPORT-FILE.
001970 
001980     MOVE "BOOK"                TO RJ-BATCH-NAME.
001990 
002000     PERFORM 8000-LOAD-PRICE-TABLE THRU 8000-EXIT.
002010     PERFORM 2000-LOAD-SHOW-SEAT-TABLE THRU 2000-EXIT.
002020     PERFORM 7000-LOAD-BOOKING-TABLE THRU 7000-EXIT.
002030     PERFORM 2050-LOAD-CUSTOMER-TABLE THRU 2050-EXIT.
002040     PERFORM 0200-READ-BOOKTRN-RECORD THRU 0200-EXIT.
002050 
002060 0100-EXIT.
002070     EXIT.
002080 
002090 2000-LOAD-SHOW-SEAT-TABLE.
002100 
002110     MOVE ZERO                 TO WS-SHOW-COUNT WS-SEAT-COUNT.
002120     PERFORM 2001-READ-SHOWMAS-RECORD THRU 2001-EXIT.
002130     PERFORM 2005-CLASSIFY-SHOWMAS-RECORD THRU 2005-EXIT
002140             UNTIL SHOWMAS-EOF.
002150 
002160 2000-EXIT.
002170     EXIT.
002180 
002190 2001-READ-SHOWMAS-RECORD.
002200 
002210     READ SHOW-SEAT-MASTER-FILE
002220         AT END
002230             SET SHOWMAS-EOF TO TRUE.
002240 
002250 2001-EXIT.
002260     EXIT.
002270 
002280 2005-CLASSIFY-SHOWMAS-RECORD.
002290 
002300     IF SM-REC-IS-SHOW
002310         PERFORM 2010-LOAD-ONE-SHOW THRU 2010-EXIT
002320     ELSE
002330         IF ST-REC-IS-SEAT
002340             PERFORM 2020-LOAD-ONE-SEAT THRU 2020-EXIT
002350         ELSE
002360             DISPLAY "BOOKING-BATCH - SHOWMAS RECORD TYPE INVALID".
002370 
002380     PERFORM 2001-READ-SHOWMAS-RECORD THRU 2001-EXIT.
002390 
002400 2005-EXIT.
002410     EXIT.
002420 
002430 2010-LOAD-ONE-SHOW.
002440 
002450     ADD 1                      TO WS-SHOW-COUNT.
002460     SET WS-SHOW-IX             TO WS-SHOW-COUNT.
002470     MOVE SHOW-ID               TO WS-SHOW-TAB-ID        (WS-SHOW-IX).
002480     MOVE SHOW-MOVIE-ID         TO WS-SHOW-TAB-MOVIE-ID  (WS-SHOW-IX).
002490     MOVE SHOW-SCREEN-ID        TO WS-SHOW-TAB-SCREEN-ID (WS-SHOW-IX).
002500     MOVE SHOW-START-TIME       TO WS-SHOW-TAB-START-TIME (WS-SHOW-IX).
002510     MOVE SHOW-SEAT-COUNT       TO WS-SHOW-TAB-SEAT-CNT  (WS-SHOW-IX).
002520 
002530 2010-EXIT.
002540     EXIT.
002550 
002560 2020-LOAD-ONE-SEAT.
002570 
002580     ADD 1                      TO WS-SEAT-COUNT.
002590     SET WS-SEAT-IX             TO WS-SEAT-COUNT.
002600     MOVE SEAT-SHOW-ID          TO WS-SEAT-TAB-SHOW-ID  (WS-SEAT-IX).
002610     MOVE SEAT-NUMBER           TO WS-SEAT-TAB-NUMBER   (WS-SEAT-IX).
002620     MOVE SEAT-CATEGORY         TO WS-SEAT-TAB-CATEGORY (WS-SEAT-IX).
002630     MOVE SEAT-AVAILABLE        TO WS-SEAT-TAB-AVAIL    (WS-SEAT-IX).
002640 
002650 2020-EXIT.
002660     EXIT.
002670 
002680*-------------------------------------------------------------------
002690*    2050 series - loads CUSTMAS into WS-CUST-TABLE so 2340 can find
002700*    a customer by BK-CUST-ID and bump the booking count without a
002710*    file read per transaction.
002720*-------------------------------------------------------------------
002730 2050-LOAD-CUSTOMER-TABLE.
002740 
002750     MOVE ZERO                  TO WS-CUST-COUNT.
002760     PERFORM 2051-READ-CUSTMAS-RECORD THRU 2051-EXIT.
002770     PERFORM 2052-LOAD-ONE-CUSTOMER THRU 2052-EXIT
002780             UNTIL CUSTMAS-EOF.
002790 
002800 2050-EXIT.
002810     EXIT.
002820 
002830 2051-READ-CUSTMAS-RECORD.
002840 
002850     READ CUSTOMER-MASTER-FILE
002860         AT END
002870             SET CUSTMAS-EOF TO TRUE.
002880 
002890 2051-EXIT.
002900     EXIT.
002910 
002920 2052-LOAD-ONE-CUSTOMER.
002930 
002940     ADD 1                       TO WS-CUST-COUNT.
002950     SET WS-CUST-IX              TO WS-CUST-COUNT.
002960     MOVE CUST-ID          TO WS-CUST-TAB-ID            (WS-CUST-IX).
002970     MOVE CUST-NAME        TO WS-CUST-TAB-NAME          (WS-CUST-IX).
002980     MOVE CUST-EMAIL       TO WS-CUST-TAB-EMAIL         (WS-CUST-IX).
002990     MOVE CUST-PHONE       TO WS-CUST-TAB-PHONE         (WS-CUST-IX).
003000     MOVE CUST-ADDRESS     TO WS-CUST-TAB-ADDRESS       (WS-CUST-IX).
003010     MOVE CUST-PASSWORD    TO WS-CUST-TAB-PASSWORD      (WS-CUST-IX).
003020     MOVE CUST-BOOKING-COUNT
003030                           TO WS-CUST-TAB-BOOKING-COUNT (WS-CUST-IX).
003040 
003050     PERFORM 2051-READ-CUSTMAS-RECORD THRU 2051-EXIT.
003060 
003070 2052-EXIT.
003080     EXIT.
003090 
003100 0200-READ-BOOKTRN-RECORD.
003110 
003120     READ BOOKING-TRANSACTION-FILE
003130         AT END
003140             SET BOOKTRN-EOF TO TRUE.
003150 
003160 0200-EXIT.
003170     EXIT.
003180 
003190 2100-PROCESS-BOOKING-TRAN.
003200 
003210     MOVE BK-CUST-ID            TO RJ-TRANSACTION-KEY.
003220     SET REQUEST-IS-BOOKABLE    TO TRUE.
003230     MOVE ZERO                  TO WS-BOOK-TRAN-AMOUNT.
003240 
003250     IF BK-SEAT-COUNT GREATER THAN 10
003260         MOVE "N"                TO WS-REQUEST-OK-FLAG
003270         MOVE "MORE THAN 10 SEATS REQUESTED ON ONE BOOKING"
003280                                  TO RJ-REASON
003290         PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
003300     ELSE
003310         PERFORM 2110-FIND-SHOW THRU 2110-EXIT
003320         IF NOT REQUEST-IS-BOOKABLE
003330             PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
003340         ELSE
003350             PERFORM 2200-CHECK-SEAT-AVAILABILITY THRU 2200-EXIT
003360             IF NOT REQUEST-IS-BOOKABLE
003370                 PERFORM 8900-WRITE-REJECT-LINE THRU 8900-EXIT
003380             ELSE
003390                 PERFORM 2300-PRICE-AND-POST-BOOKING THRU 2300-EXIT.
003400 
003410     PERFORM 0200-READ-BOOKTRN-RECORD THRU 0200-EXIT.
003420 
003430 2100-EXIT.
003440     EXIT.
003450 
003460 2110-FIND-SHOW.
003470 
003480     MOVE ZERO                  TO WS-SHOW-FOUND-IX.
003490     SET WS-SHOW-SRCH-IX        TO 1.
003500     SEARCH WS-SHOW-ENTRY
003510         AT END
003520             NEXT SENTENCE
003530         WHEN WS-SHOW-TAB-ID (WS-SHOW-SRCH-IX) EQUAL BK-SHOW-ID
003540             SET WS-SHOW-FOUND-IX TO WS-SHOW-SRCH-IX.
003550 
003560     IF WS-SHOW-FOUND-IX EQUAL ZERO
003570         MOVE "N"                TO WS-REQUEST-OK-FLAG
003580         MOVE "SHOW-ID NOT ON FILE"
003590                                  TO RJ-REASON.
003600 
003610 2110-EXIT.
003620     EXIT.
003630 
003640 2200-CHECK-SEAT-AVAILABILITY.
003650 
003660     MOVE ZERO                  TO WS-SEAT-SUB.
003670     PERFORM 2210-CHECK-ONE-SEAT THRU 2210-EXIT
003680             VARYING WS-SEAT-SUB FROM 1 BY 1
003690             UNTIL WS-SEAT-SUB GREATER THAN BK-SEAT-COUNT
003700                OR NOT REQUEST-IS-BOOKABLE.
003710 
003720 2200-EXIT.
003730     EXIT.
003740 
003750 2210-CHECK-ONE-SEAT.
003760 
003770     MOVE ZERO                  TO WS-SEAT-CHECK-NUMBER (WS-SEAT-SUB)
003780                                    WS-SEAT-CHECK-IX     (WS-SEAT-SUB).
003790     MOVE BK-SEAT-NUMBER (WS-SEAT-SUB)
003800                                  TO WS-SEAT-CHECK-NUMBER (WS-SEAT-SUB).
003810 
003820     MOVE ZERO                  TO WS-DUP-SUB.
003830     PERFORM 2211-CHECK-SEAT-NOT-DUP THRU 2211-EXIT
003840             VARYING WS-DUP-SUB FROM 1 BY 1
003850             UNTIL WS-DUP-SUB GREATER THAN WS-SEAT-SUB - 1
003860                OR NOT REQUEST-IS-BOOKABLE.
003870 
003880     IF REQUEST-IS-BOOKABLE
003890         MOVE ZERO                TO WS-SEAT-FOUND-IX
003900         SET WS-SEAT-SRCH-IX      TO 1
003910         SEARCH WS-SEAT-ENTRY
003920             AT END
003930                 NEXT SENTENCE
003940             WHEN WS-SEAT-TAB-SHOW-ID (WS-SEAT-SRCH-IX) EQUAL BK-SHOW-ID
003950              AND WS-SEAT-TAB-NUMBER  (WS-SEAT-SRCH-IX)
003960                  EQUAL BK-SEAT-NUMBER (WS-SEAT-SUB)
003970                 SET WS-SEAT-FOUND-IX TO WS-SEAT-SRCH-IX
003980 
003990         IF WS-SEAT-FOUND-IX EQUAL ZERO
004000             MOVE "N"              TO WS-REQUEST-OK-FLAG
004010             MOVE "SEAT NUMBER NOT ON SHOW SEAT MAP"
004020                                    TO RJ-REASON
004030         ELSE
004040             IF NOT WS-SEAT-TAB-IS-AVAILABLE (WS-SEAT-FOUND-IX)
004050                 MOVE "N"          TO WS-REQUEST-OK-FLAG
004060                 MOVE "SEAT ALREADY SOLD"
004070                                    TO RJ-REASON
004080             ELSE
004090                 MOVE WS-SEAT-FOUND-IX
004100                                    TO WS-SEAT-CHECK-IX (WS-SEAT-SUB).
004110 
004120 2210-EXIT.
004130     EXIT.
004140 
004150 2211-CHECK-SEAT-NOT-DUP.
004160 
004170     IF WS-SEAT-CHECK-NUMBER (WS-DUP-SUB)
004180        EQUAL WS-SEAT-CHECK-NUMBER (WS-SEAT-SUB)
004190         MOVE "N"                  TO WS-REQUEST-OK-FLAG
004200         MOVE "SAME SEAT NUMBER LISTED TWICE ON ONE BOOKING"
004210                                    TO RJ-REASON.
004220 
004230 2211-EXIT.
004240     EXIT.
004250 
004260 2300-PRICE-AND-POST-BOOKING.
004270 
004280     PERFORM 2310-PRICE-ONE-SEAT
004290             VARYING WS-SEAT-SUB FROM 1 BY 1
004300             UNTIL WS-SEAT-SUB GREATER THAN BK-SEAT-COUNT.
004310 
004320     PERFORM 2330-GENERATE-NEXT-BOOK-ID THRU 2330-EXIT.
004330 
004340     ADD 1                       TO WS-BOOK-COUNT.
004350     SET WS-BOOK-IX              TO WS-BOOK-COUNT.
004360     MOVE WS-NEW-BOOK-ID         TO WS-BOOK-ID           (WS-BOOK-IX).
004370     MOVE BK-CUST-ID             TO WS-BOOK-CUST-ID      (WS-BOOK-IX).
004380     MOVE BK-SHOW-ID             TO WS-BOOK-SHOW-ID      (WS-BOOK-IX).
004390     MOVE BK-SEAT-COUNT          TO WS-BOOK-SEAT-COUNT   (WS-BOOK-IX).
004400     MOVE WS-BOOK-TRAN-AMOUNT    TO WS-BOOK-TOTAL-AMOUNT (WS-BOOK-IX).
004410     MOVE "CONFIRMED"             TO WS-BOOK-STATUS       (WS-BOOK-IX).
004420     MOVE ZERO                   TO WS-BOOK-PAYMENT-ID   (WS-BOOK-IX).
004430 
004440     PERFORM 2320-POST-ONE-SEAT
004450             VARYING WS-SEAT-SUB FROM 1 BY 1
004460             UNTIL WS-SEAT-SUB GREATER THAN BK-SEAT-COUNT.
004470 
004480     PERFORM 2340-BUMP-CUSTOMER-BOOKING-COUNT THRU 2340-EXIT.
004490 
004500     ADD 1                       TO WS-BOOK-CREATED-COUNT.
004510     ADD BK-SEAT-COUNT           TO WS-SEATS-SOLD-COUNT.
004520     ADD WS-BOOK-TRAN-AMOUNT     TO WS-TOTAL-AMOUNT-BOOKED.
004530 
004540 2300-EXIT.
004550     EXIT.
004560 
004570 2310-PRICE-ONE-SEAT.
004580 
004590     MOVE WS-SEAT-TAB-CATEGORY (WS-SEAT-CHECK-IX (WS-SEAT-SUB))
004600                                  TO WS-SEARCH-CATEGORY.
004610     PERFORM 8100-LOOKUP-SEAT-PRICE THRU 8100-EXIT.
004620     ADD WS-LOOKED-UP-PRICE      TO WS-BOOK-TRAN-AMOUNT.
004630 
004640 2320-POST-ONE-SEAT.
004650 
004660     MOVE "N" TO WS-SEAT-TAB-AVAIL (WS-SEAT-CHECK-IX (WS-SEAT-SUB)).
004670 
004680 2330-GENERATE-NEXT-BOOK-ID.
004690 
004700     MOVE WS-NEXT-BOOK-NUM       TO WS-BOOK-NUM-DISPLAY.
004710     STRING "BMS"                   DELIMITED BY SIZE
004720            WS-BOOK-NUM-DISPLAY     DELIMITED BY SIZE
004730            INTO WS-NEW-BOOK-ID.
004740     ADD 1                       TO WS-NEXT-BOOK-NUM.
004750 
004760 2330-EXIT.
004770     EXIT.
004780 
004790*-------------------------------------------------------------------
004800*    2340 finds BK-CUST-ID in WS-CUST-TABLE and adds one to that
004810*    customer's booking count.  A customer not found on CUSTMAS
004820*    cannot happen here - CUSTMAS is where CT-CUST-ID/BK-CUST-ID
004830*    values come from in the first place - but the search still
004840*    guards on WS-CUST-FOUND-IX rather than assuming a hit.
004850*-------------------------------------------------------------------
004860 2340-BUMP-CUSTOMER-BOOKING-COUNT.
004870 
004880     MOVE ZERO                  TO WS-CUST-FOUND-IX.
004890     SET WS-CUST-SRCH-IX        TO 1.
004900     SEARCH WS-CUST-ENTRY
004910         AT END
004920             NEXT SENTENCE
004930         WHEN WS-CUST-TAB-ID (WS-CUST-SRCH-IX) EQUAL BK-CUST-ID
004940             SET WS-CUST-FOUND-IX TO WS-CUST-SRCH-IX.
004950 
004960     IF WS-CUST-FOUND-IX GREATER THAN ZERO
004970         ADD 1 TO WS-CUST-TAB-BOOKING-COUNT (WS-CUST-FOUND-IX).
004980 
004990 2340-EXIT.
005000     EXIT.
005010 
005020 2900-WRITE-CONTROL-TOTALS.
005030 
005040     DISPLAY "BOOKINGS CREATED . . . . . " WS-BOOK-CREATED-COUNT.
005050     DISPLAY "SEATS SOLD . . . . . . . . " WS-SEATS-SOLD-COUNT.
005060     DISPLAY "TOTAL AMOUNT BOOKED  . . . " WS-TOTAL-AMOUNT-BOOKED.
005070     DISPLAY "BOOKINGS REJECTED  . . . . " WS-REJECT-COUNT.
005080 
005090 2900-EXIT.
005100     EXIT.
005110 
005120*-------------------------------------------------------------------
005130*    2950 series - rewrites SHOWMAS from WS-SHOW-TABLE/WS-SEAT-TABLE
005140*    at end of run so the "N" flips 2320-POST-ONE-SEAT made in memory
005150*    are not lost.  WS-SEAT-REWRITE-IX walks the seat table once,
005160*    in the same order it was loaded, so each show's own seats land
005170*    back under its header in the original physical order.
005180*-------------------------------------------------------------------
005190 2950-REWRITE-SHOW-SEAT-MASTER.
005200 
005210     MOVE ZERO                  TO WS-SEAT-REWRITE-IX.
005220     CLOSE SHOW-SEAT-MASTER-FILE.
005230     OPEN OUTPUT SHOW-SEAT-MASTER-FILE.
005240     PERFORM 2951-WRITE-ONE-SHOW
005250             VARYING WS-SHOW-IX FROM 1 BY 1
005260             UNTIL WS-SHOW-IX GREATER THAN WS-SHOW-COUNT.
005270     CLOSE SHOW-SEAT-MASTER-FILE.
005280 
005290 2950-EXIT.
005300     EXIT.
005310 
005320 2951-WRITE-ONE-SHOW.
005330 
005340     MOVE SPACES                              TO SHOW-RECORD.
005350     MOVE "H"                                 TO SM-REC-TYPE.
005360     MOVE WS-SHOW-TAB-ID        (WS-SHOW-IX)  TO SHOW-ID.
005370     MOVE WS-SHOW-TAB-MOVIE-ID  (WS-SHOW-IX)  TO SHOW-MOVIE-ID.
005380     MOVE WS-SHOW-TAB-SCREEN-ID (WS-SHOW-IX)  TO SHOW-SCREEN-ID.
005390     MOVE WS-SHOW-TAB-START-TIME (WS-SHOW-IX) TO SHOW-START-TIME.
005400     MOVE WS-SHOW-TAB-SEAT-CNT  (WS-SHOW-IX)  TO SHOW-SEAT-COUNT.
005410     WRITE SHOW-RECORD.
005420 
005430     PERFORM 2961-WRITE-ONE-SEAT
005440             VARYING WS-SHOW-SEAT-SUB FROM 1 BY 1
005450             UNTIL WS-SHOW-SEAT-SUB GREATER THAN
005460                   WS-SHOW-TAB-SEAT-CNT (WS-SHOW-IX).
005470 
005480 2951-EXIT.
005490     EXIT.
005500 
005510 2961-WRITE-ONE-SEAT.
005520 
005530     ADD 1                       TO WS-SEAT-REWRITE-IX.
005540     SET WS-SEAT-SRCH-IX         TO WS-SEAT-REWRITE-IX.
005550     MOVE SPACES                              TO SEAT-RECORD.
005560     MOVE "T"                                 TO ST-REC-TYPE.
005570     MOVE WS-SEAT-TAB-SHOW-ID  (WS-SEAT-SRCH-IX) TO SEAT-SHOW-ID.
005580     MOVE WS-SEAT-TAB-NUMBER   (WS-SEAT-SRCH-IX) TO SEAT-NUMBER.
005590     MOVE WS-SEAT-TAB-CATEGORY (WS-SEAT-SRCH-IX) TO SEAT-CATEGORY.
005600     MOVE WS-SEAT-TAB-AVAIL    (WS-SEAT-SRCH-IX) TO SEAT-AVAILABLE.
005610     WRITE SEAT-RECORD.
005620 
005630 2961-EXIT.
005640     EXIT.
005650 
005660*-------------------------------------------------------------------
005670*    2970 series - rewrites CUSTMAS from WS-CUST-TABLE at end of run
005680*    so the booking-count bumps from 2340 are not lost.  Every
005690*    customer on the table is written back, whether or not this run
005700*    touched their booking count.
005710*-------------------------------------------------------------------
005720 2970-REWRITE-CUSTOMER-MASTER.
005730 
005740     CLOSE CUSTOMER-MASTER-FILE.
005750     OPEN OUTPUT CUSTOMER-MASTER-FILE.
005760     PERFORM 2971-WRITE-ONE-CUSTOMER
005770             VARYING WS-CUST-IX FROM 1 BY 1
005780             UNTIL WS-CUST-IX GREATER THAN WS-CUST-COUNT.
005790     CLOSE CUSTOMER-MASTER-FILE.
005800 
005810 2970-EXIT.
005820     EXIT.
005830 
005840 2971-WRITE-ONE-CUSTOMER.
005850 
005860     MOVE SPACES                               TO CUSTOMER-RECORD.
005870     MOVE WS-CUST-TAB-ID           (WS-CUST-IX) TO CUST-ID.
005880     MOVE WS-CUST-TAB-NAME         (WS-CUST-IX) TO CUST-NAME.
005890     MOVE WS-CUST-TAB-EMAIL        (WS-CUST-IX) TO CUST-EMAIL.
005900     MOVE WS-CUST-TAB-PHONE        (WS-CUST-IX) TO CUST-PHONE.
005910     MOVE WS-CUST-TAB-ADDRESS      (WS-CUST-IX) TO CUST-ADDRESS.
005920     MOVE WS-CUST-TAB-PASSWORD     (WS-CUST-IX) TO CUST-PASSWORD.
005930     MOVE WS-CUST-TAB-BOOKING-COUNT (WS-CUST-IX) TO CUST-BOOKING-COUNT.
005940     WRITE CUSTOMER-RECORD.
005950 
005960 2971-EXIT.
005970     EXIT.
005980 
005990 0900-TERMINATE-RUN.
006000 
006010     PERFORM 2950-REWRITE-SHOW-SEAT-MASTER THRU 2950-EXIT.
006020     PERFORM 7900-REWRITE-BOOKING-MASTER THRU 7900-EXIT.
006030     PERFORM 2970-REWRITE-CUSTOMER-MASTER THRU 2970-EXIT.
006040     CLOSE BOOKING-TRANSACTION-FILE
006050           REJECT-REPORT-FILE.
006060 
006070 0900-EXIT.
006080     EXIT.
006090 
006100     COPY "PLDATE.CBL".
006110     COPY "PLBANNER.CBL".
006120     COPY "PLREJECT.CBL".
006130     COPY "PLBOOKT.CBL".
006140     COPY "PLPRICE.CBL".
