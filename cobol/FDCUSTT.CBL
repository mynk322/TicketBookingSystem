000100*
000110*    FDCUSTT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layout for the customer transaction file
000150*    (CUSTTRN).  CT-FIELD-CODE is only meaningful on an UPDATE
000160*    transaction; CT-UPDATE-VALUE (below, in the REDEFINES) is the
000170*    generic view CUSTOMER-BATCH-MAINTENANCE uses when it does not
000180*    yet know which of the five maintainable fields it is holding.
000190*-------------------------------------------------------------------
000200*    93/01/08 RSK TICKT001 INITIAL VERSION.                      CHG0001 
000210*-------------------------------------------------------------------
000220 
000230 FD  CUSTOMER-TRANSACTION-FILE
000240     RECORDING MODE IS V.
000250 
000260 01  CUSTOMER-TRANSACTION-RECORD.
000270     05  CT-TRAN-CODE             PIC X(08).
000280         88  CT-TRAN-IS-REGISTER  VALUE "REGISTER".
000290         88  CT-TRAN-IS-UPDATE    VALUE "UPDATE  ".
000300         88  CT-TRAN-IS-DELETE    VALUE "DELETE  ".
000310     05  CT-CUST-ID                PIC X(10).
000320     05  CT-FIELD-CODE             PIC X(08).
000330         88  CT-FIELD-IS-NAME      VALUE "NAME    ".
000340         88  CT-FIELD-IS-EMAIL     VALUE "EMAIL   ".
000350         88  CT-FIELD-IS-PHONE     VALUE "PHONE   ".
000360         88  CT-FIELD-IS-ADDRESS   VALUE "ADDRESS ".
000370         88  CT-FIELD-IS-PASSWORD  VALUE "PASSWORD".
000380     05  CT-NAME                    PIC X(40).
000390     05  CT-EMAIL                   PIC X(60).
000400     05  CT-PHONE                   PIC X(10).
000410     05  CT-ADDRESS                 PIC X(80).
000420     05  CT-PASSWORD                PIC X(20).
000430     05  FILLER                     PIC X(14).
000440 
000450 01  FILLER REDEFINES CUSTOMER-TRANSACTION-RECORD.
000460     05  FILLER                     PIC X(26).
000470     05  CT-UPDATE-VALUE            PIC X(210).
000480     05  FILLER                     PIC X(14).
