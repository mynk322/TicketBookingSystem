000100*
000110*    FDPAYM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layout for the payment master (PAYMAS).
000150*    PAY-DATE-PARTS breaks the posting date out CCYY/MM/DD for the
000160*    report headings; same date-breakdown style as WSDATE.CBL.
000170*-------------------------------------------------------------------
000180*    93/05/03 RSK TICKT006 INITIAL VERSION.                      CHG0001 
000190*-------------------------------------------------------------------
000200 
000210 FD  PAYMENT-MASTER-FILE
000220     RECORDING MODE IS F
000230     LABEL RECORDS ARE STANDARD.
000240 
000250 01  PAYMENT-RECORD.
000260     05  PAY-ID                    PIC 9(06).
000270     05  PAY-BOOKING-ID            PIC X(09).
000280     05  PAY-CUST-ID               PIC X(10).
000290     05  PAY-MODE                  PIC X(10).
000300     05  PAY-AMOUNT                PIC S9(07)V99 COMP-3.
000310     05  PAY-STATUS                PIC X(07).
000320         88  PAY-STAT-SUCCESS      VALUE "SUCCESS".
000330         88  PAY-STAT-FAILED       VALUE "FAILED ".
000340     05  PAY-DATE                  PIC 9(08).
000350     05  FILLER                    PIC X(05).
000360 
000370 01  PAY-DATE-PARTS REDEFINES PAYMENT-RECORD.
000380     05  FILLER                    PIC X(47).
000390     05  PAY-DATE-CCYY             PIC 9(04).
000400     05  PAY-DATE-MM               PIC 9(02).
000410     05  PAY-DATE-DD               PIC 9(02).
000420     05  FILLER                    PIC X(05).
