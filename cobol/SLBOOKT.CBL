000100*
000110*    SLBOOKT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the booking transaction input (BOOKTRN)
000150*    - one seat-booking request per line, up to ten seats per
000160*    request.
000170*-------------------------------------------------------------------
000180*    93/04/12 RSK TICKT005 INITIAL VERSION.                      CHG0001 
000190*-------------------------------------------------------------------
000200 
000210     SELECT BOOKING-TRANSACTION-FILE ASSIGN TO BOOKTRN
000220         ORGANIZATION IS LINE SEQUENTIAL
000230         FILE STATUS IS WS-BOOKTRN-STATUS.
