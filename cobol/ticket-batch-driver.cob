000100 IDENTIFICATION DIVISION.
000110*
000120*    TICKET-BATCH-DRIVER
000130*-------------------------------------------------------------------
000140*    Runs the three ticket-booking batch streams in fixed sequence
000150*    for one processing day - customer maintenance, then bookings,
000160*    then payments - each against the masters the prior step left
000170*    behind.  There is no menu on the batch side; this is the
000180*    scheduler's single entry point in the JCL (or its equivalent
000190*    here) - there is no operator to prompt once the transaction
000200*    tapes are staged, so the three-option menu this shop uses on
000210*    its interactive systems is replaced by a plain CALL sequence.
000220*-------------------------------------------------------------------
000230*    93/04/19 DJP TICKT007 INITIAL VERSION - THREE CALLS, FIXED  CHG0001 
000240*             DJP          ORDER, NO OPERATOR PROMPTING.         CHG0001 
000250*    93/09/14 RSK TICKT013 NO CHANGE - PRICING TABLE ADDED       CHG0002 
000260*             RSK          INSIDE BOOKING-BATCH, DRIVER UNAFFECTECHG0002 
000270*    98/11/17 LMF TICKT031 Y2K SWEEP - NO DATE FIELDS OF ITS OWN,CHG0003 
000280*             LMF          NO CHANGE REQUIRED.                   CHG0003 
000290*    01/06/12 DJP TICKT038 NO CHANGE - CALL SEQUENCE UNAFFECTED BCHG0004 
000300*             DJP          THE SHOWMAS/CUSTMAS REWRITE AND PAYMASCHG0004 
000310*             DJP          SORT FIX MADE THIS RELEASE INSIDE     CHG0004 
000320*             DJP          BOOKING-BATCH AND PAYMENT-BATCH.      CHG0004 
000330*-------------------------------------------------------------------
000340 PROGRAM-ID.    TICKET-BATCH-DRIVER.
000350 AUTHOR.        D J PETERS.
000360 INSTALLATION.  CORPORATE DATA PROCESSING.
000370 DATE-WRITTEN.  APRIL 1993.
000380 DATE-COMPILED.
000390 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000400*
000410 ENVIRONMENT DIVISION.
000420*
000430 CONFIGURATION SECTION.
000440*
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000480            OFF STATUS IS NORMAL-DAILY-RUN.
000490*
000500 DATA DIVISION.
000510*
000520 WORKING-STORAGE SECTION.
000530*
000540 COPY "WSDATE.CBL".
000550*
000560*-------------------------------------------------------------------
000570*    Driver's own work area - just the banner title and a step
000580*    counter so the operator log shows how far the run got if it is
000590*    cancelled partway through.
000600*-------------------------------------------------------------------
000610 77  WS-PROGRAM-TITLE              PIC X(40)      VALUE
000620     "TICKET-BATCH-DRIVER - NIGHTLY RUN".
000630*
000640 77  WS-STEP-NUMBER                PIC 9(01) COMP VALUE ZERO.
000650*
000660 01  WS-STEP-NAME-TABLE.
000670     05  FILLER PIC X(20) VALUE "CUSTOMER MAINTENANCE".
000680     05  FILLER PIC X(20) VALUE "BOOKING BATCH       ".
000690     05  FILLER PIC X(20) VALUE "PAYMENT BATCH       ".
000700     05  FILLER PIC X(02) VALUE SPACES.
000710*
000720 01  FILLER REDEFINES WS-STEP-NAME-TABLE.
000730     05  WS-STEP-NAME OCCURS 3 TIMES PIC X(20).
000740     05  FILLER                     PIC X(02).
000750*
000760 PROCEDURE DIVISION.
000770*
000780 0000-MAINLINE.
000790*
000800     PERFORM 8700-DISPLAY-START-BANNER THRU 8700-EXIT.
000810*
000820     MOVE 1 TO WS-STEP-NUMBER.
000830     DISPLAY "STEP 1 - " WS-STEP-NAME (1).
000840     CALL "CUSTOMER-BATCH-MAINTENANCE".
000850*
000860     MOVE 2 TO WS-STEP-NUMBER.
000870     DISPLAY "STEP 2 - " WS-STEP-NAME (2).
000880     CALL "BOOKING-BATCH".
000890*
000900     MOVE 3 TO WS-STEP-NUMBER.
000910     DISPLAY "STEP 3 - " WS-STEP-NAME (3).
000920     CALL "PAYMENT-BATCH".
000930*
000940     PERFORM 8750-DISPLAY-END-BANNER THRU 8750-EXIT.
000950     STOP RUN.
000960*
000970 0000-EXIT.
000980     EXIT.
000990*
001000     COPY "PLDATE.CBL".
001010     COPY "PLBANNER.CBL".
