000100*
000110*    FDBOOKT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layout for the booking transaction file
000150*    (BOOKTRN).  BK-SEAT-COUNT tells how many of the ten
000160*    BK-SEAT-NUMBER slots are actually loaded; the rest are left
000170*    zero and ignored by BOOKING-BATCH.
000180*-------------------------------------------------------------------
000190*    93/04/12 RSK TICKT005 INITIAL VERSION.                      CHG0001 
000200*-------------------------------------------------------------------
000210 
000220 FD  BOOKING-TRANSACTION-FILE
000230     RECORDING MODE IS V.
000240 
000250 01  BOOKING-TRANSACTION-RECORD.
000260     05  BK-CUST-ID                PIC X(10).
000270     05  BK-SHOW-ID                PIC 9(05).
000280     05  BK-SEAT-COUNT             PIC 9(02).
000290     05  BK-SEAT-NUMBER OCCURS 10 TIMES
000300                        INDEXED BY BK-SEAT-IX  PIC 9(04).
000310     05  FILLER                    PIC X(03).
000320 
000330 01  FILLER REDEFINES BOOKING-TRANSACTION-RECORD.
000340     05  FILLER                    PIC X(17).
000350     05  BK-SEAT-LIST-RAW          PIC X(40).
000360     05  FILLER                    PIC X(03).
