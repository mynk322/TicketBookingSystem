000100*
000110*    FDBOOKM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layout for the booking master (BOOKMAS).
000150*    BOOK-ID-PARTS breaks the id out for the sequential-counter
000160*    generator in BOOKING-BATCH; BOOK-STATUS-PARTS gives the
000170*    payment batch a quick look at just the status/payment-id tail
000180*    of the record without moving the whole thing.
000190*-------------------------------------------------------------------
000200*    93/04/12 RSK TICKT005 INITIAL VERSION.                      CHG0001 
000210*-------------------------------------------------------------------
000220 
000230 FD  BOOKING-MASTER-FILE
000240     RECORDING MODE IS F
000250     LABEL RECORDS ARE STANDARD.
000260 
000270 01  BOOKING-RECORD.
000280     05  BOOK-ID                   PIC X(09).
000290     05  BOOK-CUST-ID              PIC X(10).
000300     05  BOOK-SHOW-ID              PIC 9(05).
000310     05  BOOK-SEAT-COUNT           PIC 9(02).
000320     05  BOOK-SEAT-NUMBERS OCCURS 10 TIMES
000330                        INDEXED BY BOOK-SEAT-IX  PIC 9(04).
000340     05  BOOK-TOTAL-AMOUNT         PIC S9(07)V99 COMP-3.
000350     05  BOOK-STATUS               PIC X(09).
000360         88  BOOK-STAT-CONFIRMED   VALUE "CONFIRMED".
000370         88  BOOK-STAT-CANCELLED   VALUE "CANCELLED".
000380     05  BOOK-PAYMENT-ID           PIC 9(06).
000390     05  FILLER                    PIC X(14).
000400 
000410 01  BOOK-ID-PARTS REDEFINES BOOKING-RECORD.
000420     05  BOOK-ID-PREFIX            PIC X(03).
000430     05  BOOK-ID-NUMBER            PIC 9(05).
000440     05  FILLER                    PIC X(01).
000450     05  FILLER                    PIC X(91).
000460 
000470 01  BOOK-STATUS-PARTS REDEFINES BOOKING-RECORD.
000480     05  FILLER                    PIC X(71).
000490     05  BOOK-STAT-STATUS          PIC X(09).
000500     05  BOOK-STAT-PAYMENT-ID      PIC 9(06).
000510     05  FILLER                    PIC X(14).
