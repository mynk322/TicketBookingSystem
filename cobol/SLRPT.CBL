000100*
000110*    SLRPT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entries for the two print files shared across all
000150*    three batches - the reject/audit trail (REJECTS) and the
000160*    payment summary report (PAYRPT).  Both are print-style LINE
000170*    SEQUENTIAL output, the way this shop always spools its report
000180*    files.
000190*-------------------------------------------------------------------
000200*    93/01/08 RSK TICKT001 INITIAL VERSION - REJECT FILE ONLY.   CHG0001 
000210*    93/05/03 RSK TICKT006 ADDED PAYRPT SELECT FOR PAYMENT       CHG0002 
000220*             RSK          SUMMARY REPORT.                       CHG0002 
000230*-------------------------------------------------------------------
000240 
000250     SELECT REJECT-REPORT-FILE ASSIGN TO REJECTS
000260         ORGANIZATION IS LINE SEQUENTIAL
000270         FILE STATUS IS WS-REJECTS-STATUS.
000280 
000290     SELECT PAYMENT-SUMMARY-REPORT-FILE ASSIGN TO PAYRPT
000300         ORGANIZATION IS LINE SEQUENTIAL
000310         FILE STATUS IS WS-PAYRPT-STATUS.
