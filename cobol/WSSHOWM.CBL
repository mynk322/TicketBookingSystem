000100*
000110*    WSSHOWM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Working-storage tables the show/seat master is loaded into at
000150*    the top of BOOKING-BATCH.  Seats sold during the run are marked
000160*    "N" here first, then 2950-REWRITE-SHOW-SEAT-MASTER writes the
000170*    whole table back out to SHOWMAS at end of run, header followed
000180*    by its own seats in the same order they were read in - the same
000190*    old-master-in/new-master-out technique PLBOOKT.CBL uses for
000200*    BOOKMAS.
000210*-------------------------------------------------------------------
000220*    93/03/15 RSK TICKT004 INITIAL VERSION - TABLE SIZED FOR     CHG0001 
000230*             RSK          200 SHOWS / 4000 SEATS, THE LARGEST   CHG0001 
000240*             RSK          MULTIPLEX RUN SEEN TO DATE.           CHG0001 
000250*    01/06/12 DJP TICKT038 SHOWMAS WAS NEVER REWRITTEN - SEAT    CHG0002 
000260*             DJP          AVAILABILITY FLIPS WERE BEING LOST AT CHG0002 
000270*             DJP          END OF RUN.  WS-SHOW-TABLE NOW CARRIESCHG0002 
000280*             DJP          THE FULL HEADER SO 2951-WRITE-ONE-SHOWCHG0002 
000290*             DJP          CAN REBUILD SHOW-RECORD ON THE REWRITECHG0002 
000300*             DJP          PASS.                                 CHG0002 
000310*-------------------------------------------------------------------
000320 
000330 01  WS-SHOW-TABLE.
000340     05  WS-SHOW-ENTRY OCCURS 200 TIMES
000350                        INDEXED BY WS-SHOW-IX WS-SHOW-SRCH-IX.
000360         10  WS-SHOW-TAB-ID        PIC 9(05).
000370         10  WS-SHOW-TAB-MOVIE-ID  PIC 9(05).
000380         10  WS-SHOW-TAB-SCREEN-ID PIC 9(05).
000390         10  WS-SHOW-TAB-START-TIME PIC 9(04).
000400         10  WS-SHOW-TAB-SEAT-CNT  PIC 9(04).
000410         10  FILLER                PIC X(02).
000420 77  WS-SHOW-COUNT                 PIC 9(04) COMP VALUE ZERO.
000430 
000440 01  WS-SEAT-TABLE.
000450     05  WS-SEAT-ENTRY OCCURS 4000 TIMES
000460                        INDEXED BY WS-SEAT-IX WS-SEAT-SRCH-IX.
000470         10  WS-SEAT-TAB-SHOW-ID   PIC 9(05).
000480         10  WS-SEAT-TAB-NUMBER    PIC 9(04).
000490         10  WS-SEAT-TAB-CATEGORY  PIC X(08).
000500         10  WS-SEAT-TAB-AVAIL     PIC X(01).
000510             88  WS-SEAT-TAB-IS-AVAILABLE VALUE "Y".
000520         10  FILLER                PIC X(02).
000530 77  WS-SEAT-COUNT                 PIC 9(04) COMP VALUE ZERO.
000540 77  WS-SEAT-REWRITE-IX            PIC 9(04) COMP VALUE ZERO.
