000100*
000110*    FDCUSTM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FD and record layout for the customer master (CUSTMAS).  One
000150*    fixed-length CUSTOMER-RECORD per customer, kept in CUST-ID
000160*    order on the file; uniqueness on CUST-ID/CUST-EMAIL/CUST-PHONE
000170*    is enforced in working storage by CUSTOMER-BATCH-MAINTENANCE's
000180*    own WS-CUST-TABLE since this build does not use an indexed
000190*    file.
000200*-------------------------------------------------------------------
000210*    93/01/08 RSK TICKT001 INITIAL VERSION.                      CHG0001 
000220*    98/10/22 LMF TICKT031 Y2K SWEEP - NO PACKED-DATE FIELDS ON  CHG0002 
000230*             LMF          THIS RECORD, NO CHANGE REQUIRED.      CHG0002 
000240*    01/07/23 RSK TICKT040 CORRECTED THE HEADER COMMENT - IT STILCHG0003 
000250*             RSK          POINTED AT A "WSCUSTM.CBL" THAT WAS   CHG0003 
000260*             RSK          NEVER BUILT.  UNIQUENESS LIVES IN     CHG0003 
000270*             RSK          CUSTOMER-BATCH-MAINTENANCE'S OWN      CHG0003 
000280*             RSK          WS-CUST-TABLE.                        CHG0003 
000290*-------------------------------------------------------------------
000300 
000310 FD  CUSTOMER-MASTER-FILE
000320     RECORDING MODE IS F
000330     LABEL RECORDS ARE STANDARD.
000340 
000350 01  CUSTOMER-RECORD.
000360     05  CUST-ID                  PIC X(10).
000370     05  CUST-NAME                PIC X(40).
000380     05  CUST-EMAIL               PIC X(60).
000390     05  CUST-PHONE               PIC X(10).
000400     05  CUST-ADDRESS             PIC X(80).
000410     05  CUST-PASSWORD            PIC X(20).
000420     05  CUST-BOOKING-COUNT       PIC 9(04).
000430     05  FILLER                   PIC X(26).
000440 
000450 01  FILLER REDEFINES CUSTOMER-RECORD.
000460     05  CUST-ID-PARTS.
000470         10  CUST-ID-PREFIX       PIC X(04).
000480         10  CUST-ID-NUMBER       PIC 9(06).
000490     05  FILLER                   PIC X(240).
