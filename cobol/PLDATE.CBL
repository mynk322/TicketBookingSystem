000100*
000110*    PLDATE.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared paragraph - stamps GDTV-RUN-DATE with today's date so
000150*    every batch program timestamps its postings and its control
000160*    totals the same way.  COPY'd into the PROCEDURE DIVISION of
000170*    each of the three batch programs.
000180*-------------------------------------------------------------------
000190*    92/04/11 RSK TICKT002 INITIAL VERSION.                      CHG0001 
000200*-------------------------------------------------------------------
000210 
000220 8500-STAMP-RUN-DATE.
000230 
000240     ACCEPT GDTV-RUN-DATE FROM DATE YYYYMMDD.
000250     ACCEPT GDTV-RUN-TIME FROM TIME.
000260 
000270 8500-EXIT.
000280     EXIT.
