000100*
000110*    SLSHOWM.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the show/seat master (SHOWMAS).  One
000150*    show-header record followed by its seat-detail records; loaded
000160*    whole into WS-SHOW-TABLE/WS-SEAT-TABLE at the top of
000170*    BOOKING-BATCH (see WSSHOWM.CBL).
000180*-------------------------------------------------------------------
000190*    93/03/15 RSK TICKT004 INITIAL VERSION.                      CHG0001 
000200*-------------------------------------------------------------------
000210 
000220     SELECT SHOW-SEAT-MASTER-FILE ASSIGN TO SHOWMAS
000230         ORGANIZATION IS SEQUENTIAL
000240         ACCESS MODE IS SEQUENTIAL
000250         FILE STATUS IS WS-SHOWMAS-STATUS.
