000100*
000110*    WSDATE.CBL
000120*
000130*-------------------------------------------------------------------
000140*    WORKING-STORAGE used by PLDATE.CBL to stamp the run date onto
000150*    payment and control-total records.  A plain ACCEPT FROM DATE/
000160*    TIME pair - no operator entry, no keyed correction screen,
000170*    just what a batch step needs for its run-date stamp.
000180*-------------------------------------------------------------------
000190*    Value returned to the calling program:
000200*
000210*       GDTV-RUN-DATE  (format CCYYMMDD)
000220*-------------------------------------------------------------------
000230*    92/04/11 RSK TICKT002 INITIAL VERSION - RUN-DATE/RUN-TIME   CHG0001 
000240*             RSK          STAMP FOR PAYMENT AND CONTROL TOTALS. CHG0001 
000250*    98/11/03 LMF TICKT031 Y2K REVIEW - GDTV-RUN-DATE IS         CHG0002 
000260*             LMF          ALREADY FULL CCYYMMDD, NO CHANGE MADE.CHG0002 
000270*-------------------------------------------------------------------
000280 
000290 01  GDTV-RUN-DATE-AND-TIME.
000300     05  GDTV-RUN-DATE            PIC 9(08).
000310     05  FILLER REDEFINES GDTV-RUN-DATE.
000320         10  GDTV-RUN-CCYY        PIC 9(04).
000330         10  GDTV-RUN-MM          PIC 9(02).
000340         10  GDTV-RUN-DD          PIC 9(02).
000350     05  GDTV-RUN-TIME            PIC 9(08).
000360     05  FILLER REDEFINES GDTV-RUN-TIME.
000370         10  GDTV-RUN-HH          PIC 9(02).
000380         10  GDTV-RUN-MIN         PIC 9(02).
000390         10  GDTV-RUN-SS          PIC 9(02).
000400         10  GDTV-RUN-HS          PIC 9(02).
000410     05  FILLER                   PIC X(04).
000420 
000430 77  GDTV-DUMMY                   PIC X.
