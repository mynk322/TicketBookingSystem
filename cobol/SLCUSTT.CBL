000100*
000110*    SLCUSTT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the customer transaction input
000150*    (CUSTTRN) - one REGISTER/UPDATE/DELETE request per line.
000160*-------------------------------------------------------------------
000170*    93/01/08 RSK TICKT001 INITIAL VERSION.                      CHG0001 
000180*-------------------------------------------------------------------
000190 
000200     SELECT CUSTOMER-TRANSACTION-FILE ASSIGN TO CUSTTRN
000210         ORGANIZATION IS LINE SEQUENTIAL
000220         FILE STATUS IS WS-CUSTTRN-STATUS.
